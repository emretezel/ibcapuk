000100********************************************
000200*                                          *
000300*  Inter-Program Calling Data              *
000400*     Operator's tax year, held by ib000   *
000500*     for the life of the run              *
000600********************************************
000700*
000800* 04/01/26 vbc - Created, taken from the WS-Calling-Data shape
000900*                used across the rest of the suite.
001000* 17/01/26 vbc - Added Ib-CD-Tax-Year so ib000 need only
001100*                prompt once for it and pass it to ibtaxrpt
001200*                via USING.
001300* 16/02/26 vbc - 88-level added to Ib-Reject-Bonds.
001400*
001500  01  IB-Calling-Data.
001600      03  Ib-Called         pic x(8).
001700      03  Ib-Caller         pic x(8).
001800      03  Ib-Term-Code       pic 99.
001900      03  Ib-Reject-Bonds    pic x.
002000          88  Ibc-Bonds-Rejected  value "Y".
002100*    set to "Y" if run aborted - Bonds selected
002200      03  Ib-CD-Tax-Year     pic 9(4).
002300*    Y of 6 April Y to 5 April Y + 1
002400      03  Ib-CD-Args         pic x(13).
002500      03  filler             pic x(6).
002600*
