000100********************************************
000200*                                          *
000300*  Record Definition For Tax Year Report   *
000400*     Summary & Print Control Params       *
000500********************************************
000600*  File size 76 bytes.
000700*
000800* 04/01/26 vbc - Created.
000900* 14/01/26 vbc - Added Rpp- print control block, taken from the
001000*                layout used for PY-PR1-Page-Lines-L etc.
001100*
001200  01  IB-Report-Summary.
001300      03  Rpt-Tax-Year-Start      pic 9(4).
001400*    6 April year Y
001500      03  Rpt-Tax-Year-End        pic 9(4).
001600*    5 April year Y + 1
001700      03  Rpt-Disposal-Count      pic 9(5)      comp.
001800      03  Rpt-Proceeds            pic s9(11)v99 comp-3.
001900      03  Rpt-Costs               pic s9(11)v99 comp-3.
002000*    displayed positive
002100      03  Rpt-Gains               pic s9(11)v99 comp-3.
002200      03  Rpt-Losses              pic s9(11)v99 comp-3.
002300*    displayed positive
002400      03  Rpt-Total-Gains-Losses  pic s9(11)v99 comp-3.
002500      03  filler                  pic x(8).
002600*
002700  01  IB-Report-Param-Record.
002800      03  Rpp-Page-Lines-L        pic 99        value 58.
002900*    landscape, 132 col
003000      03  Rpp-Page-Width-L        pic 999       value 132.
003100      03  Rpp-Currency-Sign       pic x         value "#".
003200*    GBP shown via edit mask
003300      03  filler                  pic x(20).
003400*
