000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.         IBENRICH.
000500 AUTHOR.             R J TALBOT FBCS.
000600 INSTALLATION.       APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.       12/03/87.
000800 DATE-COMPILED.
000900 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
001000*                    VINCENT BRYAN COEN.
001100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    REMARKS.        TRADE ENRICHMENT - DERIVES NOTIONAL VALUE,
001500*                    FX RATE & GBP EQUIVALENTS FOR EACH RAW
001600*                    FILL BEFORE IT IS OFFERED TO IBMATCH.
001700*
001800*    CALLED MODULES. IBFXRATE.
001900*
002000*    FILES USED :
002100*                    TRADES-RAW.  RAW FILLS AS LOADED.
002200*                    FXRATES-IN.  DAILY FX TABLE.
002300*                    TRADES-IN.   ENRICHED FILLS (OUTPUT).
002400*
002500*    ERROR MESSAGES USED.
002600*                    IB001 - IB003.
002700*
002800*********************************************************
002900* CHANGE LOG                                             *
003000*********************************************************
003100* 12/03/87 rjt - 1.0.00 Created.
003200* 15/11/88 rjt -    .01 Forex GBP-leg rules added per the
003300*                       revised dealing-desk spec.
003400* 03/06/91 rjt -    .02 Commission default to zero when
003500*                       the feed omits the field.
003600* 21/09/98 vbc - 1.1.00 Y2K - Tr-Date widened to ccyymmdd,
003700*                       all callers of ibfxrate checked.
003800* 14/02/04 vbc -    .01 Non-Futures notional now taken from
003900*                       raw Proceeds, not the feed's own
004000*                       notional column (feed change).
004100* 30/10/25 vbc - 1.2.00 Reworked for the current HMRC
004200*                       matching generation (ibmatch); old
004300*                       futures-only matching logic withdrawn.
004400* 04/01/26 vbc -    .01 Tidy-up, commission-missing rule
004500*                       documented here and in ibfxrate.
004600* 16/02/26 vbc -    .02 Forex commission was left zero by the
004700*                       step 4 CONTINUE - now moved across as
004800*                       the comment above always said it was.
004900*
005000*********************************************************
005100* COPYRIGHT NOTICE.
005200* ****************
005300*
005400* This program is part of the Applewood Computers Capital
005500* Gains Tax suite and is copyright (c) Vincent B Coen,
005600* 1987-2026 and later.  Distributed under the terms of the
005700* GNU General Public License; see the file COPYING.
005800*
005900*********************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200*================================
006300*
006400 CONFIGURATION SECTION.
006500 COPY "WSIBENV.COB".
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT TRADES-RAW  ASSIGN TO "TRADES-RAW"
007100                         ORGANIZATION LINE SEQUENTIAL
007200                         STATUS IS WS-Trw-Status.
007300*
007400     SELECT FXRATES-IN  ASSIGN TO "FXRATES-IN"
007500                         ORGANIZATION LINE SEQUENTIAL
007600                         STATUS IS WS-Fxr-Status.
007700*
007800     SELECT TRADES-IN   ASSIGN TO "TRADES-IN"
007900                         ORGANIZATION LINE SEQUENTIAL
008000                         STATUS IS WS-Tr-Status.
008100*
008200 DATA DIVISION.
008300*================================
008400*
008500 FILE SECTION.
008600*
008700 FD  TRADES-RAW.
008800     COPY "WSIBRAW.COB".
008900*
009000 FD  FXRATES-IN.
009100     COPY "WSIBFXR.COB".
009200*
009300 FD  TRADES-IN.
009400     COPY "WSIBTRD.COB".
009500*
009600 WORKING-STORAGE SECTION.
009700*-----------------------
009800 77  Prog-Name               pic x(19) value "IBENRICH v1.2.01".
009900*
010000 01  WS-Status-Data.
010100     03  WS-Trw-Status       pic xx    value zero.
010200     03  WS-Fxr-Status       pic xx    value zero.
010300     03  WS-Tr-Status        pic xx    value zero.
010400*
010500 01  WS-Counts.
010600     03  WS-Recs-In          binary-short value zero.
010700     03  WS-Recs-Out         binary-short value zero.
010800*
010900* Fx table held entirely in memory - daily table is small -
011000* and searched by ibfxrate on every call.
011100*
011200 01  WS-Fx-Table.
011300     03  WS-Fx-Entries                 occurs 2000
011400                               indexed by Fx-Idx.
011500         05  Fxr-Currency          pic xxx.
011600         05  Fxr-Date              pic 9(8).
011700         05  Fxr-Date-Comp redefines Fxr-Date.
011800             07  Fed-Ccyy          pic 9(4).
011900             07  Fed-Mm            pic 99.
012000             07  Fed-Dd            pic 99.
012100         05  Fxr-Price             pic 9(5)v9(6) comp-3.
012200*    flat 17 byte view - table dumped to a trace file when
012300*    a rate looks wrong and the desk wants the raw feed back
012400     03  WS-Fx-Entry-Flat redefines WS-Fx-Entries
012500                               occurs 2000
012600                               indexed by Fx-Flat-Idx.
012700         05  Wfe-Text              pic x(17).
012800     03  WS-Fx-Count          pic 9(4)   comp  value zero.
012900*
013000 01  WS-Flag-Pair.
013100     03  WS-Is-Forex          pic x.
013200     03  WS-Gbp-Leg           pic x.
013300 01  WS-Flag-Pair-Code redefines WS-Flag-Pair
013400                              pic xx.
013500* Y if symbol starts/ends GBP
013600*
013700 01  Error-Messages.
013800     03  IB001   pic x(40) value
013900         "IB001 Cannot open TRADES-RAW - aborting".
014000     03  IB002   pic x(40) value
014100         "IB002 Cannot open FXRATES-IN - aborting".
014200     03  IB003   pic x(52) value
014300         "IB003 Fx table overflow at 2000 entries - aborting".
014400*
014500 PROCEDURE DIVISION.
014600*================================
014700*
014800 AA000-MAIN                  SECTION.
014900***********************************
015000*
015100     OPEN     INPUT  TRADES-RAW.
015200     IF       WS-Trw-Status NOT = "00"
015300              DISPLAY  IB001
015400              GOBACK
015500     END-IF.
015600*
015700     OPEN     INPUT  FXRATES-IN.
015800     IF       WS-Fxr-Status NOT = "00"
015900              DISPLAY  IB002
016000              CLOSE    TRADES-RAW
016100              GOBACK
016200     END-IF.
016300*
016400     PERFORM  AA010-LOAD-FX-TABLE
016500              THRU    AA010-EXIT.
016600*
016700     CLOSE    FXRATES-IN.
016800*
016900     OPEN     OUTPUT TRADES-IN.
017000*
017100     MOVE     ZERO TO WS-Recs-In
017200                      WS-Recs-Out.
017300*
017400     PERFORM  AA050-ENRICH-ONE-TRADE
017500              THRU    AA050-EXIT
017600              UNTIL   WS-Trw-Status = "10".
017700*
017800     CLOSE    TRADES-RAW
017900               TRADES-IN.
018000     DISPLAY  Prog-Name " complete - " WS-Recs-In
018100              " read, " WS-Recs-Out " written".
018200     GOBACK.
018300*
018400 AA000-EXIT.  EXIT SECTION.
018500*
018600 AA010-LOAD-FX-TABLE          SECTION.
018700***********************************
018800*
018900     MOVE     ZERO TO WS-Fx-Count.
019000*
019100 AA010-READ-NEXT.
019200     READ     FXRATES-IN
019300              AT END
019400                       GO TO AA010-EXIT
019500     END-READ.
019600     IF       WS-Fx-Count = 2000
019700              DISPLAY  IB003
019800              GO TO AA010-EXIT
019900     END-IF.
020000     ADD      1 TO WS-Fx-Count.
020100     MOVE     IB-Fx-Rate-Record
020200              TO WS-Fx-Entries (WS-Fx-Count).
020300     GO TO AA010-READ-NEXT.
020400*
020500 AA010-EXIT.  EXIT SECTION.
020600*
020700 AA050-ENRICH-ONE-TRADE       SECTION.
020800***********************************
020900*
021000     READ     TRADES-RAW
021100              AT END
021200                       MOVE "10" TO WS-Trw-Status
021300                       GO TO AA050-EXIT
021400     END-READ.
021500     ADD      1 TO WS-Recs-In.
021600*
021700     INITIALIZE         IB-Trade-Record.
021800     MOVE     Trw-Id          TO Tr-Id.
021900     MOVE     Trw-Instr-Type  TO Tr-Instr-Type.
022000     MOVE     Trw-Symbol      TO Tr-Symbol.
022100     MOVE     Trw-Currency    TO Tr-Currency.
022200     MOVE     Trw-Date        TO Tr-Date.
022300     MOVE     Trw-Qty         TO Tr-Qty.
022400     MOVE     Trw-Commission  TO Tr-Commission.
022500*
022600* Step 1 - Non-Futures take their notional from the raw
022700* Proceeds column; Futures keep their own notional.
022800*
022900     IF       Trw-Instr-Type NOT = "Futures"
023000              MOVE Trw-Proceeds TO Tr-Notional
023100     ELSE
023200              MOVE Trw-Notional TO Tr-Notional
023300     END-IF.
023400*
023500     MOVE     "N" TO WS-Is-Forex.
023600     IF       Trw-Instr-Type = "Forex"
023700              MOVE "Y" TO WS-Is-Forex.
023800*
023900     IF       WS-Is-Forex = "Y"
024000              PERFORM AA060-FOREX-RULES
024100                      THRU AA060-EXIT
024200     ELSE
024300              PERFORM AA070-NON-FOREX-RULES
024400                      THRU AA070-EXIT
024500     END-IF.
024600*
024700* Step 4 - Commission Gbp.  Forex keeps the broker-supplied
024800* Gbp commission as-is; everything else converts it at the
024900* rate just derived.  Step 5 - missing commission is zero
025000* by virtue of the Initialize above and the feed's own
025100* zero-fill.
025200*
025300     IF       WS-Is-Forex = "Y"
025400              MOVE    Tr-Commission TO Tr-Commission-Gbp
025500     ELSE
025600              COMPUTE  Tr-Commission-Gbp ROUNDED =
025700                       Tr-Commission * Tr-Fx-Rate
025800     END-IF.
025900*
026000     WRITE    IB-Trade-Record.
026100     ADD      1 TO WS-Recs-Out.
026200*
026300 AA050-EXIT.  EXIT SECTION.
026400*
026500 AA060-FOREX-RULES            SECTION.
026600***********************************
026700*
026800* Symbol starting with GBP, e.g. GBP.USD - the quantity
026900* itself is the GBP leg.
027000*
027100     MOVE     "N" TO WS-Gbp-Leg.
027200     IF       Tr-Symbol (1:3) = "GBP"
027300              MOVE "Y" TO WS-Gbp-Leg
027400              COMPUTE Tr-Notional-Gbp ROUNDED = - Tr-Qty
027500              IF      Tr-Notional NOT = ZERO
027600                      COMPUTE Tr-Fx-Rate ROUNDED =
027700                              - Tr-Qty / Tr-Notional
027800              ELSE
027900                      MOVE ZERO TO Tr-Fx-Rate
028000              END-IF
028100              GO TO AA060-EXIT
028200     END-IF.
028300*
028400* Symbol ending with GBP, e.g. EUR.GBP - the notional
028500* itself is already the GBP leg.  Pairs run either six or
028600* seven characters (with or without the "." separator) so
028700* both trailing positions are tested.
028800*
028900     IF       Tr-Symbol (5:3) = "GBP" OR
029000              Tr-Symbol (4:3) = "GBP"
029100              MOVE "Y" TO WS-Gbp-Leg
029200              MOVE    Tr-Notional TO Tr-Notional-Gbp
029300              IF      Tr-Qty NOT = ZERO
029400                      COMPUTE Tr-Fx-Rate ROUNDED =
029500                              - Tr-Notional / Tr-Qty
029600              ELSE
029700                      MOVE ZERO TO Tr-Fx-Rate
029800              END-IF
029900              GO TO AA060-EXIT
030000     END-IF.
030100*
030200* Neither leg is GBP - look the rate up and convert.
030300*
030400     CALL     "IBFXRATE" USING Tr-Currency
030500                               Tr-Date
030600                               Tr-Fx-Rate
030700                               WS-Fx-Entries
030800                               WS-Fx-Count.
030900     COMPUTE  Tr-Notional-Gbp ROUNDED =
031000              Tr-Notional * Tr-Fx-Rate.
031100*
031200 AA060-EXIT.  EXIT SECTION.
031300*
031400 AA070-NON-FOREX-RULES        SECTION.
031500***********************************
031600*
031700     CALL     "IBFXRATE" USING Tr-Currency
031800                               Tr-Date
031900                               Tr-Fx-Rate
032000                               WS-Fx-Entries
032100                               WS-Fx-Count.
032200     COMPUTE  Tr-Notional-Gbp ROUNDED =
032300              Tr-Notional * Tr-Fx-Rate.
032400*
032500 AA070-EXIT.  EXIT SECTION.
032600*
