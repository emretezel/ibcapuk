000100********************************************
000200*                                          *
000300*  Record Definition For Daily Fx Rate     *
000400*           File (FXRATES-IN)              *
000500*     Sorted by currency then date         *
000600********************************************
000700*  File size 20 bytes.
000800*
000900* 04/01/26 vbc - Created.
001000*
001100  01  IB-Fx-Rate-Record.
001200      03  Fxr-Currency          pic xxx.
001300      03  Fxr-Date              pic 9(8).
001400*    ccyymmdd
001500      03  Fxr-Price             pic 9(5)v9(6) comp-3.
001600*    units of USD per 1 unit of Fxr-Currency
001700      03  filler                pic x(3).
001800*
