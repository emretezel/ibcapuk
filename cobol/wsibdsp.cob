000100********************************************
000200*                                          *
000300*  Record Definition For Disposal File     *
000400*     (Output of ibmatch, input to         *
000500*      ibtaxrpt)                           *
000600*     Uses Disp-Id = id of 1st leg         *
000700********************************************
000800*  File size 4678 bytes (50 matching legs max per disposal).
000900*
001000* 04/01/26 vbc - Created.
001100* 12/01/26 vbc - Disp-Match-Count added so ibtaxrpt does not have
001200*                to scan all 50 occurrences of a thin disposal.
001300* 16/02/26 vbc - Disp-Instr-Type and Dmt-Instr-Type widened to
001400*                x(25), matching TRADES-IN, so the instrument
001500*                type is never truncated.
001600*
001700  01  IB-Disposal-Record.
001800      03  Disp-Id                pic 9(6).
001900      03  Disp-Instr-Type        pic x(25).
002000      03  Disp-Symbol            pic x(12).
002100      03  Disp-Currency          pic xxx.
002200      03  Disp-Date              pic 9(8).
002300*    ccyymmdd
002400      03  Disp-Date-Comp redefines Disp-Date.
002500          05  Disp-Date-Ccyy     pic 9(4).
002600          05  Disp-Date-Mm       pic 99.
002700          05  Disp-Date-Dd       pic 99.
002800      03  Disp-Qty               pic s9(7)v9(4) comp-3.
002900      03  Disp-Notional          pic s9(11)v99  comp-3.
003000      03  Disp-Commission        pic s9(7)v99   comp-3.
003100      03  Disp-Notional-Gbp      pic s9(11)v99  comp-3.
003200      03  Disp-Commission-Gbp    pic s9(7)v99   comp-3.
003300      03  Disp-Fx-Rate           pic s9(5)v9(6) comp-3.
003400      03  Disp-Proceeds          pic s9(11)v99  comp-3.
003500      03  Disp-Costs             pic s9(11)v99  comp-3.
003600      03  Disp-Gain              pic s9(11)v99  comp-3.
003700*    always >= 0
003800      03  Disp-Loss              pic s9(11)v99  comp-3.
003900*    always <= 0
004000      03  Disp-Match-Count       pic 99         comp.
004100      03  Disp-Match-Trades occurs 50 times
004200                            indexed by Disp-Mtch-Idx.
004300          05  Dmt-Id              pic 9(6).
004400          05  Dmt-Instr-Type      pic x(25).
004500          05  Dmt-Symbol          pic x(12).
004600          05  Dmt-Currency        pic xxx.
004700          05  Dmt-Date            pic 9(8).
004800          05  Dmt-Qty             pic s9(7)v9(4) comp-3.
004900          05  Dmt-Notional        pic s9(11)v99  comp-3.
005000          05  Dmt-Commission      pic s9(7)v99   comp-3.
005100          05  Dmt-Notional-Gbp    pic s9(11)v99  comp-3.
005200          05  Dmt-Commission-Gbp  pic s9(7)v99   comp-3.
005300          05  Dmt-Fx-Rate         pic s9(5)v9(6) comp-3.
005400      03  filler                  pic x(8).
005500*
