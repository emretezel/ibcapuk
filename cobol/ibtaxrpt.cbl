000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.         IBTAXRPT.
000500 AUTHOR.             R J TALBOT FBCS.
000600 INSTALLATION.       APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.       09/04/87.
000800 DATE-COMPILED.
000900 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
001000*                    VINCENT BRYAN COEN.
001100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    REMARKS.        UK TAX YEAR CAPITAL GAINS REPORT.  USES RW
001500*                    (REPORT WRITER) IN THE SAME MANNER AS THE
001600*                    PAYROLL SUITE'S OWN VACPRINT/PYRGSTR.  READS
001700*                    DISPOSAL-WRK TWICE - ONCE TO ACCUMULATE THE
001800*                    SUMMARY TOTALS PRINTED AT THE TOP OF THE
001900*                    REPORT, THEN AGAIN TO PRINT EACH DISPOSAL'S
002000*                    OWN DETAIL BLOCK.
002100*
002200*    CALLED MODULES. NONE.
002300*
002400*    FILES USED :
002500*                    DISPOSAL-WRK.   DISPOSALS (INPUT, TWICE).
002600*                    REPORT-OUT.     PRINT FILE (OUTPUT).
002700*
002800*    ERROR MESSAGES USED. NONE.
002900*
003000*********************************************************
003100* CHANGE LOG                                             *
003200*********************************************************
003300* 09/04/87 rjt - 1.0.00 Created.
003400* 21/09/98 vbc - 1.1.00 Y2K - Disp-Date widened to ccyymmdd,
003500*                       tax year boundary test re-proved.
003600* 15/11/25 vbc - 1.2.00 Reworked for ibcapuk - summary moved
003700*                       to a report heading group, printed
003800*                       once, ahead of the detail sweep.
003900* 06/01/26 vbc -    .01 Tidy-up, one shared data-line detail
004000*                       group used for both the disposal row
004100*                       and every matching-trade row.
004200*
004300*********************************************************
004400* COPYRIGHT NOTICE.
004500* ****************
004600*
004700* This program is part of the Applewood Computers Capital
004800* Gains Tax suite and is copyright (c) Vincent B Coen,
004900* 1987-2026 and later.  Distributed under the terms of the
005000* GNU General Public License; see the file COPYING.
005100*
005200*********************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500*================================
005600*
005700 CONFIGURATION SECTION.
005800 COPY "WSIBENV.COB".
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*
006300     SELECT DISPOSAL-WRK  ASSIGN TO "DISPOSAL-WRK"
006400                          ORGANIZATION LINE SEQUENTIAL
006500                          STATUS IS WS-Dsp-Status.
006600*
006700     SELECT REPORT-OUT    ASSIGN TO "REPORT-OUT"
006800                          ORGANIZATION LINE SEQUENTIAL
006900                          STATUS IS WS-Rpt-Status.
007000*
007100 DATA DIVISION.
007200*================================
007300*
007400 FILE SECTION.
007500*
007600 FD  DISPOSAL-WRK.
007700     COPY "WSIBDSP.COB".
007800*
007900 FD  REPORT-OUT
008000     REPORTS ARE Disposal-Tax-Report.
008100*
008200 WORKING-STORAGE SECTION.
008300*-----------------------
008400 77  Prog-Name               pic x(19) value "IBTAXRPT v1.2.01".
008500*
008600 01  WS-Status-Data.
008700     03  WS-Dsp-Status       pic xx    value zero.
008800         88  Dsp-Status-Ok       value "00".
008900         88  Dsp-Status-Eof      value "10".
009000     03  WS-Rpt-Status       pic xx    value zero.
009100*
009200 01  WS-Switches.
009300     03  WS-Eof-Disposal-Wrk pic x     value "N".
009400         88  All-Disposals-Read  value "Y".
009500     03  WS-In-Tax-Year      pic x     value "N".
009600         88  Disposal-In-Tax-Year value "Y".
009700*
009800 01  WS-Year-Boundaries.
009900     03  WS-Year-Start-Boundary pic 9(8) comp.
010000     03  WS-Year-End-Boundary   pic 9(8) comp.
010100*
010200 COPY "WSIBRPT.COB".
010300*
010400* Work date split into its calendar sub-fields so a leg's
010500* or a disposal's own date can be formatted to dd/mm/yyyy
010600* for the printed line without any intrinsic FUNCTION.
010700*
010800 01  WS-Work-Date               pic 9(8).
010900 01  WS-Work-Date-Comp redefines WS-Work-Date.
011000     03  Wwd-Ccyy               pic 9(4).
011100     03  Wwd-Mm                 pic 99.
011200     03  Wwd-Dd                 pic 99.
011300*
011400* Working copy of whatever line the report is about to print
011500* - shared by the disposal-side row and every matching-trade
011600* row, since both use the same ten columns.
011700*
011800 01  WS-Report-Line.
011900     03  WS-Rl-Id             pic 9(6).
012000     03  WS-Rl-Date-Disp      pic x(10).
012100     03  WS-Rl-Qty            pic s9(7)v9(4) comp-3.
012200     03  WS-Rl-Symbol         pic x(12).
012300     03  WS-Rl-Currency       pic xxx.
012400     03  WS-Rl-Notional       pic s9(11)v99  comp-3.
012500     03  WS-Rl-Notional-Gbp   pic s9(11)v99  comp-3.
012600     03  WS-Rl-Commission     pic s9(7)v99   comp-3.
012700     03  WS-Rl-Commission-Gbp pic s9(7)v99   comp-3.
012800     03  WS-Rl-Fx-Rate        pic s9(5)v9(6) comp-3.
012900*
013000 01  WS-Rl-Label              pic x(40).
013100*
013200* Split view of the label line, built up piece by piece
013300* rather than by STRING - prefix, the disposal's own
013400* instrument type, then the fixed suffix.
013500*
013600 01  WS-Rl-Label-Comp redefines WS-Rl-Label.
013700     03  Wll-Prefix            pic x(10).
013800     03  Wll-Instr             pic x(20).
013900     03  Wll-Suffix            pic x(10).
014000*
014100 01  WS-Rl-Sentence           pic x(120).
014200 01  WS-Rl-Net-Result         pic s9(11)v99  comp-3.
014300*    raw bytes - hex trace when a disposal's result looks odd
014400 01  WS-Rl-Net-Result-Raw redefines WS-Rl-Net-Result
014500                              pic x(7).
014600 01  WS-Rl-Net-Result-Ed      pic -zz,zzz,zzz,zz9.99.
014700*
014800 01  WS-Leg-Idx                pic 9(4) comp.
014900*
015000 REPORT SECTION.
015100*-----------------------
015200*
015300 RD  Disposal-Tax-Report
015400     CONTROL      FINAL
015500     PAGE LIMIT    Rpp-Page-Lines-L
015600     HEADING       1
015700     FIRST DETAIL  12
015800     LAST  DETAIL  Rpp-Page-Lines-L.
015900*
016000* Printed once, ahead of every disposal's own detail - the
016100* two summary separators and the six summary figures, all
016200* already known from the AA010 accumulation pass, so none of
016300* this needs a control footing.
016400*
016500 01  Rpt-Summary-Head  TYPE IS REPORT HEADING.
016600     03  LINE  1.
016700         05  COL   1     PIC X(130)  VALUE ALL "-".
016800     03  LINE  2.
016900         05  COL   1     PIC X(10)   VALUE "Tax Year: ".
017000         05  COL  11     PIC X(9)    VALUE "06 April ".
017100         05  COL  20     PIC 9(4)    SOURCE Rpt-Tax-Year-Start.
017200         05  COL  24     PIC X(10)   VALUE " - 05 April ".
017300         05  COL  36     PIC 9(4)    SOURCE Rpt-Tax-Year-End.
017400     03  LINE  4.
017500         05  COL   1     PIC X(21)   VALUE
017600                          "Number of Disposals :".
017700         05  COL  23     PIC ZZ,ZZ9  SOURCE Rpt-Disposal-Count.
017800     03  LINE  5.
017900         05  COL   1     PIC X(21)   VALUE
018000                          "Disposal Proceeds   :".
018100         05  COL  23     PIC -ZZ,ZZZ,ZZZ,ZZ9.99
018200                                      SOURCE Rpt-Proceeds.
018300     03  LINE  6.
018400         05  COL   1     PIC X(21)   VALUE
018500                          "Costs               :".
018600         05  COL  23     PIC -ZZ,ZZZ,ZZZ,ZZ9.99
018700                                      SOURCE Rpt-Costs.
018800     03  LINE  7.
018900         05  COL   1     PIC X(21)   VALUE
019000                          "Gains               :".
019100         05  COL  23     PIC -ZZ,ZZZ,ZZZ,ZZ9.99
019200                                      SOURCE Rpt-Gains.
019300     03  LINE  8.
019400         05  COL   1     PIC X(21)   VALUE
019500                          "Losses              :".
019600         05  COL  23     PIC -ZZ,ZZZ,ZZZ,ZZ9.99
019700                                      SOURCE Rpt-Losses.
019800     03  LINE  9.
019900         05  COL   1     PIC X(21)   VALUE
020000                          "Total Gains/Losses  :".
020100         05  COL  23     PIC -ZZ,ZZZ,ZZZ,ZZ9.99
020200                              SOURCE Rpt-Total-Gains-Losses.
020300     03  LINE 11.
020400         05  COL   1     PIC X(130)  VALUE ALL "-".
020500*
020600* One shared data-line group - GENERATEd once for the
020700* disposal's own aggregated leg and again for every matching
020800* trade leg, moving WS-Report-Line fresh each time.
020900*
021000 01  Rl-Data-Line      TYPE IS DETAIL.
021100     03  LINE PLUS 1.
021200         05  COL   1     PIC ZZZZZ9    SOURCE WS-Rl-Id.
021300         05  COL   9     PIC X(10)     SOURCE WS-Rl-Date-Disp.
021400         05  COL  21     PIC -Z(6)9.9999
021500                                        SOURCE WS-Rl-Qty.
021600         05  COL  35     PIC X(12)     SOURCE WS-Rl-Symbol.
021700         05  COL  49     PIC XXX       SOURCE WS-Rl-Currency.
021800         05  COL  54     PIC -ZZ,ZZZ,ZZ9.99
021900                                        SOURCE WS-Rl-Notional.
022000         05  COL  69     PIC -ZZ,ZZZ,ZZ9.99
022100                                    SOURCE WS-Rl-Notional-Gbp.
022200         05  COL  84     PIC -Z,ZZZ,ZZ9.99
022300                                        SOURCE WS-Rl-Commission.
022400         05  COL  98     PIC -Z,ZZZ,ZZ9.99
022500                                SOURCE WS-Rl-Commission-Gbp.
022600         05  COL 112     PIC -Z(4)9.999999
022700                                        SOURCE WS-Rl-Fx-Rate.
022800*
022900 01  Rl-Column-Head    TYPE IS DETAIL.
023000     03  LINE PLUS 1.
023100         05  COL   1     PIC X(6)    VALUE "ID".
023200         05  COL   9     PIC X(10)   VALUE "Date".
023300         05  COL  21     PIC X(10)   VALUE "Qty".
023400         05  COL  35     PIC X(12)   VALUE "Symbol".
023500         05  COL  49     PIC X(5)    VALUE "Ccy".
023600         05  COL  54     PIC X(14)   VALUE "Proceeds".
023700         05  COL  69     PIC X(14)   VALUE "GBP Proceeds".
023800         05  COL  84     PIC X(13)   VALUE "Fees".
023900         05  COL  98     PIC X(14)   VALUE "Fees in GBP".
024000         05  COL 112     PIC X(14)   VALUE "FX".
024100*
024200 01  Rl-Disposal-Head  TYPE IS DETAIL.
024300     03  LINE PLUS 1.
024400         05  COL   1     PIC X(40)   SOURCE WS-Rl-Label.
024500*
024600 01  Rl-Matching-Head  TYPE IS DETAIL.
024700     03  LINE PLUS 1.
024800         05  COL   1     PIC X(16)   VALUE "Matching Trades:".
024900*
025000 01  Rl-Sentence       TYPE IS DETAIL.
025100     03  LINE PLUS 2.
025200         05  COL   1     PIC X(120)  SOURCE WS-Rl-Sentence.
025300*
025400 01  Rl-Separator      TYPE IS DETAIL.
025500     03  LINE PLUS 1.
025600         05  COL   1     PIC X(130)  VALUE ALL "-".
025700*
025800 LINKAGE SECTION.
025900*-----------------------
026000 01  Lk-Tax-Year-Start         pic 9(4).
026100*
026200 PROCEDURE DIVISION USING Lk-Tax-Year-Start.
026300*================================
026400*
026500 AA000-MAIN                   SECTION.
026600***********************************
026700*
026800     MOVE     Lk-Tax-Year-Start      TO Rpt-Tax-Year-Start.
026900     COMPUTE  Rpt-Tax-Year-End = Lk-Tax-Year-Start + 1.
027000     COMPUTE  WS-Year-Start-Boundary =
027100              Rpt-Tax-Year-Start * 10000 + 406.
027200     COMPUTE  WS-Year-End-Boundary =
027300              Rpt-Tax-Year-End   * 10000 + 406.
027400*
027500     PERFORM  AA010-ACCUMULATE-TOTALS
027600              THRU    AA010-EXIT.
027700*
027800     OPEN     INPUT  DISPOSAL-WRK.
027900     OPEN     OUTPUT REPORT-OUT.
028000     INITIATE Disposal-Tax-Report.
028100     PERFORM  AA050-REPORT-SWEEP
028200              THRU    AA050-EXIT.
028300     TERMINATE
028400              Disposal-Tax-Report.
028500     CLOSE    DISPOSAL-WRK REPORT-OUT.
028600     GOBACK.
028700*
028800 AA000-EXIT.  EXIT SECTION.
028900*
029000* First pass - reads every disposal, filters to the wanted
029100* tax year, and rolls up the five summary figures printed
029200* once at the top of the report.
029300*
029400 AA010-ACCUMULATE-TOTALS       SECTION.
029500***********************************
029600*
029700     MOVE     ZERO TO Rpt-Disposal-Count
029800                       Rpt-Proceeds
029900                       Rpt-Costs
030000                       Rpt-Gains
030100                       Rpt-Losses
030200                       Rpt-Total-Gains-Losses.
030300     MOVE     "N" TO WS-Eof-Disposal-Wrk.
030400     OPEN     INPUT DISPOSAL-WRK.
030500     READ     DISPOSAL-WRK
030600              AT END MOVE "Y" TO WS-Eof-Disposal-Wrk
030700     END-READ.
030800     PERFORM  AA015-ACCUMULATE-NEXT
030900              THRU    AA015-EXIT
031000              UNTIL   WS-Eof-Disposal-Wrk = "Y".
031100     CLOSE    DISPOSAL-WRK.
031200*
031300 AA010-EXIT.  EXIT SECTION.
031400*
031500 AA015-ACCUMULATE-NEXT         SECTION.
031600***********************************
031700*
031800     PERFORM  AA017-IN-TAX-YEAR
031900              THRU    AA017-EXIT.
032000     IF       WS-In-Tax-Year = "Y"
032100              ADD  1 TO Rpt-Disposal-Count
032200              ADD  Disp-Proceeds TO Rpt-Proceeds
032300              SUBTRACT Disp-Costs FROM Rpt-Costs
032400              ADD  Disp-Gain     TO Rpt-Gains
032500              SUBTRACT Disp-Loss FROM Rpt-Losses
032600              ADD  Disp-Gain     TO Rpt-Total-Gains-Losses
032700              ADD  Disp-Loss     TO Rpt-Total-Gains-Losses
032800     END-IF.
032900     READ     DISPOSAL-WRK
033000              AT END MOVE "Y" TO WS-Eof-Disposal-Wrk
033100     END-READ.
033200*
033300 AA015-EXIT.  EXIT SECTION.
033400*
033500* Tax year boundary test - the whole-number comparison works
033600* because ccyymmdd is itself one ascending 8 digit number;
033700* the two boundary dates are built once into WS-Year-Start-
033800* Boundary / WS-Year-End-Boundary by AA000 rather than
033900* recomputed on every disposal read.
034000*
034100 AA017-IN-TAX-YEAR             SECTION.
034200***********************************
034300*
034400     MOVE     "N" TO WS-In-Tax-Year.
034500     IF       Disp-Date >= WS-Year-Start-Boundary AND
034600              Disp-Date <  WS-Year-End-Boundary
034700              MOVE "Y" TO WS-In-Tax-Year
034800     END-IF.
034900*
035000 AA017-EXIT.  EXIT SECTION.
035100*
035200* Second pass - re-reads every disposal and, for the ones
035300* that fall in the wanted tax year, drives the whole printed
035400* block for that disposal.
035500*
035600 AA050-REPORT-SWEEP            SECTION.
035700***********************************
035800*
035900     MOVE     "N" TO WS-Eof-Disposal-Wrk.
036000     READ     DISPOSAL-WRK
036100              AT END MOVE "Y" TO WS-Eof-Disposal-Wrk
036200     END-READ.
036300     PERFORM  AA055-SWEEP-NEXT
036400              THRU    AA055-EXIT
036500              UNTIL   WS-Eof-Disposal-Wrk = "Y".
036600*
036700 AA050-EXIT.  EXIT SECTION.
036800*
036900 AA055-SWEEP-NEXT              SECTION.
037000***********************************
037100*
037200     PERFORM  AA017-IN-TAX-YEAR
037300              THRU    AA017-EXIT.
037400     IF       WS-In-Tax-Year = "Y"
037500              PERFORM AA060-PRINT-DISPOSAL
037600                      THRU AA060-EXIT
037700     END-IF.
037800     READ     DISPOSAL-WRK
037900              AT END MOVE "Y" TO WS-Eof-Disposal-Wrk
038000     END-READ.
038100*
038200 AA055-EXIT.  EXIT SECTION.
038300*
038400* One full disposal block - separator, heading sentence,
038500* column heading, the disposal's own aggregated row, the
038600* matching-trades heading, one row per leg, the gain/loss
038700* sentence, closing separator.
038800*
038900 AA060-PRINT-DISPOSAL          SECTION.
039000***********************************
039100*
039200     GENERATE Rl-Separator.
039300*
039400     MOVE     "Disposing " TO Wll-Prefix.
039500     MOVE     Disp-Instr-Type TO Wll-Instr.
039600     MOVE     " Trade:" TO Wll-Suffix.
039700     GENERATE Rl-Disposal-Head.
039800     GENERATE Rl-Column-Head.
039900*
040000     MOVE     Disp-Id            TO WS-Rl-Id.
040100     MOVE     Disp-Date          TO WS-Work-Date.
040200     PERFORM  AA065-FORMAT-DATE
040300              THRU    AA065-EXIT.
040400     MOVE     Disp-Qty           TO WS-Rl-Qty.
040500     MOVE     Disp-Symbol        TO WS-Rl-Symbol.
040600     MOVE     Disp-Currency      TO WS-Rl-Currency.
040700     MOVE     Disp-Notional      TO WS-Rl-Notional.
040800     MOVE     Disp-Notional-Gbp  TO WS-Rl-Notional-Gbp.
040900     MOVE     Disp-Commission    TO WS-Rl-Commission.
041000     MOVE     Disp-Commission-Gbp TO WS-Rl-Commission-Gbp.
041100     MOVE     Disp-Fx-Rate       TO WS-Rl-Fx-Rate.
041200     GENERATE Rl-Data-Line.
041300*
041400     GENERATE Rl-Matching-Head.
041500     PERFORM  AA070-PRINT-LEGS
041600              THRU    AA070-EXIT.
041700*
041800     PERFORM  AA080-GAIN-LOSS-SENTENCE
041900              THRU    AA080-EXIT.
042000     GENERATE Rl-Sentence.
042100     GENERATE Rl-Separator.
042200*
042300 AA060-EXIT.  EXIT SECTION.
042400*
042500* Splits WS-Work-Date (already moved by the caller) into
042600* dd/mm/yyyy text, the way the payroll suite's own date
042700* routines do it - no intrinsic FUNCTION involved.
042800*
042900 AA065-FORMAT-DATE             SECTION.
043000***********************************
043100*
043200     MOVE     SPACES TO WS-Rl-Date-Disp.
043300     MOVE     Wwd-Dd   TO WS-Rl-Date-Disp (1:2).
043400     MOVE     "/"      TO WS-Rl-Date-Disp (3:1).
043500     MOVE     Wwd-Mm   TO WS-Rl-Date-Disp (4:2).
043600     MOVE     "/"      TO WS-Rl-Date-Disp (6:1).
043700     MOVE     Wwd-Ccyy TO WS-Rl-Date-Disp (7:4).
043800*
043900 AA065-EXIT.  EXIT SECTION.
044000*
044100* Walks the disposal's matching legs, one data row each, up
044200* to Disp-Match-Count - driven off the count field rather
044300* than scanning all 50 occurrences.
044400*
044500 AA070-PRINT-LEGS              SECTION.
044600***********************************
044700*
044800     MOVE     ZERO TO WS-Leg-Idx.
044900*
045000 AA070-Print-Next-Leg.
045100     ADD      1 TO WS-Leg-Idx.
045200     IF       WS-Leg-Idx > Disp-Match-Count
045300              GO TO AA070-Exit
045400     END-IF.
045500     SET      Disp-Mtch-Idx TO WS-Leg-Idx.
045600     MOVE     Dmt-Id (Disp-Mtch-Idx)           TO WS-Rl-Id.
045700     MOVE     Dmt-Date (Disp-Mtch-Idx)         TO WS-Work-Date.
045800     PERFORM  AA065-FORMAT-DATE
045900              THRU    AA065-EXIT.
046000     MOVE     Dmt-Qty (Disp-Mtch-Idx)          TO WS-Rl-Qty.
046100     MOVE     Dmt-Symbol (Disp-Mtch-Idx)       TO WS-Rl-Symbol.
046200     MOVE     Dmt-Currency (Disp-Mtch-Idx)     TO WS-Rl-Currency.
046300     MOVE     Dmt-Notional (Disp-Mtch-Idx)     TO WS-Rl-Notional.
046400     MOVE     Dmt-Notional-Gbp (Disp-Mtch-Idx)
046500              TO WS-Rl-Notional-Gbp.
046600     MOVE     Dmt-Commission (Disp-Mtch-Idx)
046700              TO WS-Rl-Commission.
046800     MOVE     Dmt-Commission-Gbp (Disp-Mtch-Idx)
046900              TO WS-Rl-Commission-Gbp.
047000     MOVE     Dmt-Fx-Rate (Disp-Mtch-Idx)      TO WS-Rl-Fx-Rate.
047100     GENERATE Rl-Data-Line.
047200     GO TO AA070-Print-Next-Leg.
047300*
047400 AA070-EXIT.  EXIT SECTION.
047500*
047600* Futures and Forex disposals quote one FX rate (the
047700* disposal's own); every other instrument type carries a
047800* separate rate per trade date, so the sentence wording
047900* differs between the two as laid down by the spec.
048000*
048100 AA080-GAIN-LOSS-SENTENCE      SECTION.
048200***********************************
048300*
048400     COMPUTE  WS-Rl-Net-Result ROUNDED =
048500              Disp-Gain + Disp-Loss.
048600     MOVE     WS-Rl-Net-Result TO WS-Rl-Net-Result-Ed.
048700     MOVE     SPACES TO WS-Rl-Sentence.
048800     IF       Disp-Instr-Type = "Futures" OR
048900              Disp-Instr-Type = "Forex"
049000              STRING   "Resulting in a gain/loss of "
049100                       WS-Rl-Net-Result-Ed
049200                       " GBP, using the FX rate on the "
049300                       "disposal date."
049400                       DELIMITED BY SIZE
049500                       INTO WS-Rl-Sentence
049600     ELSE
049700              STRING   "Resulting in a gain/loss of "
049800                       WS-Rl-Net-Result-Ed
049900                       " GBP, using corresponding FX rates "
050000                       "on each trade date."
050100                       DELIMITED BY SIZE
050200                       INTO WS-Rl-Sentence
050300     END-IF.
050400*
050500 AA080-EXIT.  EXIT SECTION.
050600*
