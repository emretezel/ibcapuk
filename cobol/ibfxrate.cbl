000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.         IBFXRATE.
000500 AUTHOR.             R J TALBOT FBCS.
000600 INSTALLATION.       APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.       18/03/87.
000800 DATE-COMPILED.
000900 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
001000*                    VINCENT BRYAN COEN.
001100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    REMARKS.        SMALL CALLED MODULE - RETURNS THE GBP
001500*                    CONVERSION RATE FOR A CURRENCY AS AT A
001600*                    GIVEN DATE, FROM THE FX TABLE HELD IN
001700*                    THE CALLER'S WORKING STORAGE.  ALL
001800*                    RATES IN THE TABLE ARE QUOTED AGAINST
001900*                    USD - THIS MODULE CROSSES VIA USD TO
002000*                    ARRIVE AT A GBP RATE.
002100*
002200*    CALLED MODULES. NONE.
002300*
002400*    FILES USED :    NONE - TABLE PASSED BY THE CALLER.
002500*
002600*    ERROR MESSAGES USED. NONE.
002700*
002800*********************************************************
002900* CHANGE LOG                                             *
003000*********************************************************
003100* 18/03/87 rjt - 1.0.00 Created.
003200* 02/09/90 rjt -    .01 Most-recent-prior-date fallback
003300*                       added for thin trading days.
003400* 21/09/98 vbc - 1.1.00 Y2K - Fxr-Date widened to ccyymmdd.
003500* 30/10/25 vbc - 1.2.00 Reworked for ibcapuk - GBP and USD
003600*                       short-circuits added, earliest-date
003700*                       fallback when no rate exists on or
003800*                       before the wanted date.
003900* 04/01/26 vbc -    .01 Tidy-up, shared search paragraph
004000*                       used for both legs of the cross.
004100*
004200*********************************************************
004300* COPYRIGHT NOTICE.
004400* ****************
004500*
004600* This program is part of the Applewood Computers Capital
004700* Gains Tax suite and is copyright (c) Vincent B Coen,
004800* 1987-2026 and later.  Distributed under the terms of the
004900* GNU General Public License; see the file COPYING.
005000*
005100*********************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400*================================
005500*
005600 CONFIGURATION SECTION.
005700 COPY "WSIBENV.COB".
005800*
005900 DATA DIVISION.
006000*================================
006100*
006200 WORKING-STORAGE SECTION.
006300*-----------------------
006400 77  Prog-Name               pic x(19) value "IBFXRATE v1.2.01".
006500*
006600 01  WS-Search-Data.
006700     03  WS-Search-Currency   pic xxx.
006800     03  WS-Search-Date       pic 9(8).
006900*    ccyymmdd
007000     03  WS-Search-Date-Comp redefines WS-Search-Date.
007100         05  Wsf-Ccyy         pic 9(4).
007200         05  Wsf-Mm           pic 99.
007300         05  Wsf-Dd           pic 99.
007400     03  WS-Search-Price      pic 9(5)v9(6) comp-3.
007500*
007600 01  WS-Cross-Rates.
007700     03  WS-To-Usd            pic 9(5)v9(6) comp-3.
007800     03  WS-To-Gbp            pic 9(5)v9(6) comp-3.
007900*
008000* Currency/date pair kept for a failed-lookup trace dump -
008100* split view lets the trace line show the date the usual
008200* dd/mm/yyyy way without an intrinsic FUNCTION.
008300*
008400 01  WS-Audit-Block.
008500     03  WS-Audit-Date        pic 9(8).
008600     03  WS-Audit-Currency    pic xxx.
008700 01  WS-Audit-Block-Comp redefines WS-Audit-Block.
008800     03  Wab-Ccyy             pic 9(4).
008900     03  Wab-Mm               pic 99.
009000     03  Wab-Dd               pic 99.
009100     03  Wab-Ccy              pic xxx.
009200*
009300 01  WS-Scan-Data.
009400     03  WS-Scan-Idx          pic 9(4)  comp.
009500     03  WS-Best-Date         pic 9(8)  comp.
009600     03  WS-Best-Price        pic 9(5)v9(6) comp-3.
009700     03  WS-Earliest-Date     pic 9(8)  comp.
009800     03  WS-Earliest-Price    pic 9(5)v9(6) comp-3.
009900     03  WS-Found-On-Date     pic x.
010000     03  WS-Found-Earliest    pic x.
010100*
010200 LINKAGE SECTION.
010300*-----------------------
010400 01  Lk-Currency              pic xxx.
010500 01  Lk-Date                  pic 9(8).
010600 01  Lk-Fx-Rate               pic s9(5)v9(6) comp-3.
010700*
010800 01  Lk-Fx-Table.
010900     03  Lk-Fx-Entries        occurs 2000
011000                               indexed by Lk-Fx-Idx.
011100         05  Fxr-Currency          pic xxx.
011200         05  Fxr-Date              pic 9(8).
011300         05  Fxr-Price             pic 9(5)v9(6) comp-3.
011400*    flat 17 byte view - used when the table needs dumping to
011500*    a trace file for diagnosis of a thin trading day query.
011600     03  Lk-Fx-Entry-Flat redefines Lk-Fx-Entries
011700                               occurs 2000
011800                               indexed by Lk-Fx-Flat-Idx.
011900         05  Lfe-Text              pic x(17).
012000*
012100 01  Lk-Fx-Count               pic 9(4) comp.
012200*
012300 PROCEDURE DIVISION USING Lk-Currency
012400                           Lk-Date
012500                           Lk-Fx-Rate
012600                           Lk-Fx-Table
012700                           Lk-Fx-Count.
012800*================================
012900*
013000 BB000-Lookup-Rate            SECTION.
013100***********************************
013200*
013300     IF       Lk-Currency = "GBP"
013400              MOVE   1.000000 TO Lk-Fx-Rate
013500              GOBACK
013600     END-IF.
013700*
013800     MOVE     Lk-Currency TO WS-Search-Currency.
013900     MOVE     Lk-Date     TO WS-Search-Date.
014000     IF       Lk-Currency = "USD"
014100              MOVE   1.000000 TO WS-To-Usd
014200     ELSE
014300              PERFORM BB010-Find-Price
014400                      THRU BB010-Exit
014500              MOVE    WS-Search-Price TO WS-To-Usd
014600     END-IF.
014700*
014800     MOVE     "GBP" TO WS-Search-Currency.
014900     MOVE     Lk-Date TO WS-Search-Date.
015000     PERFORM  BB010-Find-Price
015100              THRU BB010-Exit.
015200     MOVE     WS-Search-Price TO WS-To-Gbp.
015300*
015400     IF       WS-To-Gbp NOT = ZERO
015500              COMPUTE Lk-Fx-Rate ROUNDED =
015600                      WS-To-Usd / WS-To-Gbp
015700     ELSE
015800              MOVE ZERO TO Lk-Fx-Rate
015900     END-IF.
016000     GOBACK.
016100*
016200 BB000-Exit.  EXIT SECTION.
016300*
016400* Finds the price, in USD, of WS-Search-Currency as at
016500* WS-Search-Date - the latest table entry on or before that
016600* date - falling back to the earliest entry held for the
016700* currency when none exists on or before the wanted date.
016800* The table is sorted by currency then date ascending, but
016900* this search does not rely on that order beyond being safe
017000* to scan the whole table every call - the table is at most
017100* a few hundred rows on a trading day.
017200*
017300 BB010-Find-Price             SECTION.
017400***********************************
017500*
017600     MOVE     "N" TO WS-Found-On-Date.
017700     MOVE     "N" TO WS-Found-Earliest.
017800     MOVE     ZERO TO WS-Best-Date WS-Best-Price.
017900     MOVE     ZERO TO WS-Earliest-Date WS-Earliest-Price.
018000     MOVE     ZERO TO WS-Scan-Idx.
018100*
018200 BB010-Scan-Next.
018300     ADD      1 TO WS-Scan-Idx.
018400     IF       WS-Scan-Idx > Lk-Fx-Count
018500              GO TO BB010-Resolve
018600     END-IF.
018700     IF       Fxr-Currency (WS-Scan-Idx) NOT = WS-Search-Currency
018800              GO TO BB010-Scan-Next
018900     END-IF.
019000*
019100     IF       WS-Found-Earliest = "N" OR
019200              Fxr-Date (WS-Scan-Idx) < WS-Earliest-Date
019300              MOVE "Y" TO WS-Found-Earliest
019400              MOVE Fxr-Date (WS-Scan-Idx)  TO WS-Earliest-Date
019500              MOVE Fxr-Price (WS-Scan-Idx) TO WS-Earliest-Price
019600     END-IF.
019700*
019800     IF       Fxr-Date (WS-Scan-Idx) <= WS-Search-Date
019900              IF    WS-Found-On-Date = "N" OR
020000                    Fxr-Date (WS-Scan-Idx) > WS-Best-Date
020100                    MOVE "Y" TO WS-Found-On-Date
020200                    MOVE Fxr-Date (WS-Scan-Idx)  TO WS-Best-Date
020300                    MOVE Fxr-Price (WS-Scan-Idx) TO WS-Best-Price
020400              END-IF
020500     END-IF.
020600     GO TO BB010-Scan-Next.
020700*
020800 BB010-Resolve.
020900     IF       WS-Found-On-Date = "Y"
021000              MOVE WS-Best-Price TO WS-Search-Price
021100     ELSE
021200              IF    WS-Found-Earliest = "Y"
021300                    MOVE WS-Earliest-Price TO WS-Search-Price
021400              ELSE
021500                    MOVE ZERO TO WS-Search-Price
021600              END-IF
021700     END-IF.
021800*
021900 BB010-Exit.  EXIT SECTION.
022000*
