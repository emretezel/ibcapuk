000100********************************************
000200*                                          *
000300*  Record Definition For Enriched Trade    *
000400*           File (TRADES-IN)               *
000500*     Uses Tr-Id as load sequence no       *
000600********************************************
000700*  File size 90 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 vbc - Created.
001200* 11/01/26 vbc - Tr-Instr-Type widened to x(20) to take
001300*                "Equity and Index Options" in full.
001400* 19/01/26 vbc - Added Tr-Date-Comp redefines for calendar-day
001500*                arithmetic in the B & B 30 day window test.
001600* 16/02/26 vbc - Tr-Instr-Type widened again to x(25) - the
001700*                11/01/26 fix still truncated the Equity and
001800*                Index Options literal by five bytes. 88-levels
001900*                added for the five feed values.
002000*
002100  01  IB-Trade-Record.
002200      03  Tr-Id                pic 9(6).
002300      03  Tr-Instr-Type        pic x(25).
002400*    Futures, Stocks, Forex, Equity and Index Options.
002500*    Bonds is rejected by ibmatch.
002600          88  Tri-Is-Futures    value "Futures".
002700          88  Tri-Is-Stocks     value "Stocks".
002800          88  Tri-Is-Forex      value "Forex".
002900          88  Tri-Is-Equity-Idx value "Equity and Index Options".
003000          88  Tri-Is-Bonds      value "Bonds".
003100      03  Tr-Symbol             pic x(12).
003200      03  Tr-Currency           pic xxx.
003300      03  Tr-Date               pic 9(8).
003400*    ccyymmdd, time of day ignored
003500      03  Tr-Date-Comp redefines Tr-Date.
003600          05  Tr-Date-Ccyy      pic 9(4).
003700          05  Tr-Date-Mm        pic 99.
003800          05  Tr-Date-Dd        pic 99.
003900      03  Tr-Qty                pic s9(7)v9(4) comp-3.
004000*    >0 buy, <0 sell
004100      03  Tr-Notional           pic s9(11)v99  comp-3.
004200      03  Tr-Commission         pic s9(7)v99   comp-3.
004300*    missing = zero
004400      03  Tr-Notional-Gbp       pic s9(11)v99  comp-3.
004500      03  Tr-Commission-Gbp     pic s9(7)v99   comp-3.
004600      03  Tr-Fx-Rate            pic s9(5)v9(6) comp-3.
004700      03  filler                pic x(4).
004800*
