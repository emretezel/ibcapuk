000100*
000200* Logical file names used across the IBCAPUK CGT batch suite.
000300*
000400*  Files used in ibenrich, ibmatch & ibtaxrpt.
000500* 04/01/26 vbc - Created. This suite keeps its own small
000600*                File-Defs table, not shared with the payroll
000700*                suite's.
000800*
000900  01  Ib-File-Defs.
001000      02  Ib-File-Defs-A.
001100          03  Ib-File-01   pic x(32)  value "TRADES-IN".
001200*    ibenrich o/p, ibmatch i/p
001300          03  Ib-File-02   pic x(32)  value "FXRATES-IN".
001400*    ibfxrate table load
001500          03  Ib-File-03   pic x(32)  value "UNMATCHED-OUT".
001600*    ibmatch residuals o/p
001700          03  Ib-File-04   pic x(32)  value "DISPOSAL-WRK".
001800*    ibmatch o/p, ibtaxrpt i/p
001900          03  Ib-File-05   pic x(32)  value "REPORT-OUT".
002000*    ibtaxrpt print file
002100      02  filler         redefines Ib-File-Defs-A.
002200          03  Ib-File-Names  pic x(32) occurs 5.
002300      02  Ib-File-Defs-Count   binary-short value 5.
002400*    MUST be the same as above occurs
002500*
