000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.         IBMATCH.
000500 AUTHOR.             R J TALBOT FBCS.
000600 INSTALLATION.       APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.       02/04/87.
000800 DATE-COMPILED.
000900 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
001000*                    VINCENT BRYAN COEN.
001100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    REMARKS.        HMRC SHARE-MATCHING ENGINE.  SORTS THE
001500*                    ENRICHED TRADE FILE BY SYMBOL & DATE AND
001600*                    RUNS THE SAME-DAY, BED & BREAKFAST (30
001700*                    DAY) AND SECTION 104 POOL RULES IN THAT
001800*                    PRIORITY ORDER, EMITTING A DISPOSAL
001900*                    RECORD FOR EACH TRADE THAT GETS MATCHED
002000*                    AND A RESIDUAL FOR EVERY TRADE THAT DOES
002100*                    NOT.  `BONDS` IN THE FEED IS A HARD
002200*                    STOP - THIS SYSTEM DOES NOT COVER THEM.
002300*
002400*    CALLED MODULES. IBDISPOS.
002500*
002600*    FILES USED :
002700*                    TRADES-IN.      ENRICHED FILLS (INPUT).
002800*                    SORTED-TRADES.  WORK FILE - SORT OUTPUT.
002900*                    UNMATCHED-OUT.  RESIDUAL FILLS (OUTPUT).
003000*                    DISPOSAL-WRK.   DISPOSALS (OUTPUT).
003100*
003200*    ERROR MESSAGES USED.
003300*                    MC001.
003400*
003500*********************************************************
003600* CHANGE LOG                                             *
003700*********************************************************
003800* 02/04/87 rjt - 1.0.00 Created.
003900* 19/07/89 rjt -    .01 30 day B & B window widened from the
004000*                       original 14 - dealing desk change
004100*                       following the 1988 Finance Act.
004200* 21/09/98 vbc - 1.1.00 Y2K - Wt-Date widened to ccyymmdd,
004300*                       B & B day-count re-proved across the
004400*                       century boundary.
004500* 12/11/25 vbc - 1.2.00 Reworked for the new CGT generation -
004600*                       Section 104 pool collapsing rewritten
004700*                       to sum into the earliest leg rather
004800*                       than a running pool record carried
004900*                       separately, matching the current
005000*                       pool-collapsing convention.
005100* 04/01/26 vbc -    .01 Tidy-up, shared matching-step
005200*                       paragraph used by all three rules.
005300* 09/02/26 vbc -    .02 B & B 30 day window re-proved on true
005400*                       calendar days - the 30/360 bond-basis
005500*                       count was a month-end trap, wrongly
005600*                       pulling in or excluding a trade either
005700*                       side of a short/long month.
005800*
005900*********************************************************
006000* COPYRIGHT NOTICE.
006100* ****************
006200*
006300* This program is part of the Applewood Computers Capital
006400* Gains Tax suite and is copyright (c) Vincent B Coen,
006500* 1987-2026 and later.  Distributed under the terms of the
006600* GNU General Public License; see the file COPYING.
006700*
006800*********************************************************
006900*
007000 ENVIRONMENT DIVISION.
007100*================================
007200*
007300 CONFIGURATION SECTION.
007400 COPY "WSIBENV.COB".
007500*
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800*
007900     SELECT TRADES-IN     ASSIGN TO "TRADES-IN"
008000                          ORGANIZATION LINE SEQUENTIAL
008100                          STATUS IS WS-Tr-Status.
008200*
008300     SELECT SORTED-TRADES ASSIGN TO "SORTED-TRADES"
008400                          ORGANIZATION LINE SEQUENTIAL
008500                          STATUS IS WS-Srt-Status.
008600*
008700     SELECT UNMATCHED-OUT ASSIGN TO "UNMATCHED-OUT"
008800                          ORGANIZATION LINE SEQUENTIAL
008900                          STATUS IS WS-Unm-Status.
009000*
009100     SELECT DISPOSAL-WRK  ASSIGN TO "DISPOSAL-WRK"
009200                          ORGANIZATION LINE SEQUENTIAL
009300                          STATUS IS WS-Dsp-Status.
009400*
009500 DATA DIVISION.
009600*================================
009700*
009800 FILE SECTION.
009900*
010000 FD  TRADES-IN.
010100     COPY "WSIBTRD.COB".
010200*
010300* The sort buffers below need their own field prefixes, as
010400* all four trade-record copies of WSIBTRD.COB are in scope
010500* together in this program - Wsk- for the sort work record,
010600* Srk- for the sort's output and Unk- for the residual file.
010700*
010800 SD  SORT-WORK.
010900     COPY "WSIBTRD.COB"
011000         REPLACING ==IB-Trade-Record== BY ==SORT-WORK-RECORD==
011100                   ==TR-==             BY ==WSK-==.
011200*
011300 FD  SORTED-TRADES.
011400     COPY "WSIBTRD.COB"
011500         REPLACING ==IB-Trade-Record== BY ==SORTED-TRADES-RECORD==
011600                   ==TR-==             BY ==SRK-==.
011700*
011800 FD  UNMATCHED-OUT.
011900     COPY "WSIBTRD.COB"
012000         REPLACING ==IB-Trade-Record== BY ==UNMATCHED-OUT-RECORD==
012100                   ==TR-==             BY ==UNK-==.
012200*
012300 FD  DISPOSAL-WRK.
012400     COPY "WSIBDSP.COB".
012500*
012600 WORKING-STORAGE SECTION.
012700*-----------------------
012800 77  Prog-Name               pic x(19) value "IBMATCH  v1.2.01".
012900*
013000 01  WS-Status-Data.
013100     03  WS-Tr-Status        pic xx    value zero.
013200         88  Tr-Status-Ok        value "00".
013300         88  Tr-Status-Eof       value "10".
013400     03  WS-Srt-Status       pic xx    value zero.
013500     03  WS-Unm-Status       pic xx    value zero.
013600     03  WS-Dsp-Status       pic xx    value zero.
013700*
013800 01  WS-Switches.
013900     03  WS-Eof-Trades-In    pic x     value "N".
014000         88  All-Trades-In-Read  value "Y".
014100     03  WS-Bonds-Found      pic x     value "N".
014200         88  Bonds-Were-Found    value "Y".
014300*
014400 01  WS-Counts.
014500     03  WS-Disposal-Count   binary-short value zero.
014600     03  WS-Unmatched-Count  binary-short value zero.
014700*
014800* All trades for this run, sorted symbol/date, held in
014900* working storage with mutable residual fields - matched
015000* legs are written away as they are consumed, so the table
015100* need only hold one day's worth of dealing at a time in
015200* practice, but the occurs below allows for a full run.
015300*
015400 01  WS-Trade-Table.
015500     03  WS-Trade-Entries           occurs 4000
015600                            indexed by Wt-Idx
015700                                      Wt-Cand-Idx
015800                                      Wt-Pool-Idx.
015900         05  Wt-Id                pic 9(6).
016000         05  Wt-Instr-Type        pic x(25).
016100         05  Wt-Symbol            pic x(12).
016200         05  Wt-Currency          pic xxx.
016300         05  Wt-Date              pic 9(8).
016400         05  Wt-Date-Comp redefines Wt-Date.
016500             07  Wtd-Ccyy         pic 9(4).
016600             07  Wtd-Mm           pic 99.
016700             07  Wtd-Dd           pic 99.
016800         05  Wt-Qty               pic s9(7)v9(4) comp-3.
016900         05  Wt-Notional          pic s9(11)v99  comp-3.
017000         05  Wt-Commission        pic s9(7)v99   comp-3.
017100         05  Wt-Notional-Gbp      pic s9(11)v99  comp-3.
017200         05  Wt-Commission-Gbp    pic s9(7)v99   comp-3.
017300         05  Wt-Fx-Rate           pic s9(5)v9(6) comp-3.
017400     03  WS-Trade-Count        pic 9(5)  comp value zero.
017500*
017600* D is always the outer trade under test (Wt-Idx); M is the
017700* candidate opposite-sign leg (Wt-Cand-Idx).  -Old- fields are
017800* a snapshot of the residual at the start of one matching
017900* step, taken before either side is reduced, since the
018000* scaling factors for both the emitted partial legs and the
018100* residual reduction are both derived from the same snapshot.
018200*
018300 01  WS-Matching-Step-Data.
018400     03  WS-D-Old-Qty           pic s9(7)v9(4) comp-3.
018500     03  WS-D-Old-Notional      pic s9(11)v99  comp-3.
018600     03  WS-D-Old-Commission    pic s9(7)v99   comp-3.
018700     03  WS-D-Old-Notional-Gbp  pic s9(11)v99  comp-3.
018800     03  WS-D-Old-Commission-Gbp pic s9(7)v99  comp-3.
018900     03  WS-M-Old-Qty           pic s9(7)v9(4) comp-3.
019000     03  WS-D-Abs-Qty           pic s9(7)v9(4) comp-3.
019100     03  WS-M-Abs-Qty           pic s9(7)v9(4) comp-3.
019200     03  WS-Match-Qty           pic s9(7)v9(4) comp-3.
019300     03  WS-Ratio-D             pic s9(1)v9(9) comp-3.
019400*    raw bytes - hex trace when a part-fill ratio looks odd
019500     03  WS-Ratio-D-Raw redefines WS-Ratio-D
019600                                  pic x(6).
019700     03  WS-Ratio-M             pic s9(1)v9(9) comp-3.
019800     03  WS-New-D-Qty           pic s9(7)v9(4) comp-3.
019900     03  WS-New-M-Qty           pic s9(7)v9(4) comp-3.
020000     03  WS-Any-Matched         pic x.
020100*
020200* D's own identity is fixed for the whole outer iteration
020300* (every partial D leg shares it); WS-Agg-* accumulates the
020400* partial D legs emitted by each matching step that fires for
020500* this outer trade, ready to move into IB-Disposal-Record
020600* once the trade is known to have matched at all.
020700*
020800 01  WS-Disposal-Id-Snap.
020900     03  WS-D-Id                pic 9(6).
021000     03  WS-D-Instr-Type        pic x(25).
021100     03  WS-D-Symbol            pic x(12).
021200     03  WS-D-Currency          pic xxx.
021300     03  WS-D-Date              pic 9(8).
021400*
021500 01  WS-Disposal-Agg.
021600     03  WS-Agg-Qty             pic s9(7)v9(4) comp-3.
021700     03  WS-Agg-Notional        pic s9(11)v99  comp-3.
021800*    raw bytes - hex trace when an aggregated disposal
021900*    notional looks wrong
022000     03  WS-Agg-Notional-Raw redefines WS-Agg-Notional
022100                                  pic x(7).
022200     03  WS-Agg-Commission      pic s9(7)v99   comp-3.
022300     03  WS-Agg-Notional-Gbp    pic s9(11)v99  comp-3.
022400     03  WS-Agg-Commission-Gbp  pic s9(7)v99   comp-3.
022500*
022600 01  WS-Pool-Data.
022700     03  WS-Pool-Idx-Save       pic 9(5) comp.
022800     03  WS-Pool-Any-Found      pic x.
022900*
023000 01  WS-Day-Count-Work.
023100     03  WS-Day-Count           pic s9(5) comp.
023200     03  WS-Jdn-D               pic s9(9) comp.
023300     03  WS-Jdn-M               pic s9(9) comp.
023400*
023500* Days-before-month table, Jan = entry 1 - cumulative days
023600* in a non-leap year before the 1st of the given month.
023700* Held flat then redefined as a table, same as the fx rate
023800* load does with its own feed rows.
023900*
024000 01  WS-Cum-Days-Literal.
024100     03  filler  pic 9(4) value 0000.
024200     03  filler  pic 9(4) value 0031.
024300     03  filler  pic 9(4) value 0059.
024400     03  filler  pic 9(4) value 0090.
024500     03  filler  pic 9(4) value 0120.
024600     03  filler  pic 9(4) value 0151.
024700     03  filler  pic 9(4) value 0181.
024800     03  filler  pic 9(4) value 0212.
024900     03  filler  pic 9(4) value 0243.
025000     03  filler  pic 9(4) value 0273.
025100     03  filler  pic 9(4) value 0304.
025200     03  filler  pic 9(4) value 0334.
025300 01  WS-Cum-Days-Table redefines WS-Cum-Days-Literal.
025400     03  WS-Cum-Days        pic 9(4)  occurs 12.
025500*
025600* Working fields for the absolute-day-number conversion -
025700* turns a Ccyy/Mm/Dd date into a single ever-increasing day
025800* serial so the B & B 30 day window is true calendar days,
025900* not the 30/360 bond-basis approximation used elsewhere.
026000* No intrinsic FUNCTION used - integer DIVIDE truncation on
026100* these always-positive operands does the job of INT().
026200*
026300 01  WS-Absolute-Day-Work.
026400     03  WS-Adw-Year            pic s9(9) comp.
026500     03  WS-Adw-Month           pic s9(9) comp.
026600     03  WS-Adw-Day             pic s9(9) comp.
026700     03  WS-Adw-Leap-4          pic s9(9) comp.
026800     03  WS-Adw-Leap-100        pic s9(9) comp.
026900     03  WS-Adw-Leap-400        pic s9(9) comp.
027000     03  WS-Adw-Div-Temp        pic s9(9) comp.
027100     03  WS-Adw-Rem-4           pic s9(9) comp.
027200     03  WS-Adw-Rem-100         pic s9(9) comp.
027300     03  WS-Adw-Rem-400         pic s9(9) comp.
027400     03  WS-Adw-Is-Leap         pic x.
027500     03  WS-Adw-Leap-Bonus      pic s9(9) comp.
027600     03  WS-Adw-Result          pic s9(9) comp.
027700*
027800 01  Error-Messages.
027900     03  MC001   pic x(58) value
028000         "MC001 Bonds present in TRADES-IN - run aborted".
028100*
028200 PROCEDURE DIVISION.
028300*================================
028400*
028500 AA000-MAIN                   SECTION.
028600***********************************
028700*
028800     PERFORM  AA010-OPEN-FILES
028900              THRU    AA010-EXIT.
029000     PERFORM  AA020-LOAD-AND-SORT
029100              THRU    AA020-EXIT.
029200*
029300     IF       WS-Bonds-Found = "Y"
029400              DISPLAY MC001
029500              PERFORM AA900-CLOSE-FILES THRU AA900-EXIT
029600              GOBACK RETURNING 6
029700     END-IF.
029800*
029900     PERFORM  AA025-LOAD-TABLE
030000              THRU    AA025-EXIT.
030100     PERFORM  AA050-MATCH-SWEEP
030200              THRU    AA050-EXIT.
030300     PERFORM  AA110-WRITE-UNMATCHED
030400              THRU    AA110-EXIT.
030500     PERFORM  AA900-CLOSE-FILES
030600              THRU    AA900-EXIT.
030700*
030800     DISPLAY  Prog-Name " complete - " WS-Disposal-Count
030900              " disposals, " WS-Unmatched-Count " unmatched".
031000     GOBACK.
031100*
031200 AA000-EXIT.  EXIT SECTION.
031300*
031400 AA010-OPEN-FILES              SECTION.
031500***********************************
031600*
031700     OPEN     OUTPUT DISPOSAL-WRK.
031800     OPEN     OUTPUT UNMATCHED-OUT.
031900*
032000 AA010-EXIT.  EXIT SECTION.
032100*
032200 AA020-LOAD-AND-SORT            SECTION.
032300***********************************
032400*
032500     MOVE     "N" TO WS-Bonds-Found.
032600     SORT     SORT-WORK
032700              ON ASCENDING KEY Wsk-Symbol Wsk-Date
032800              INPUT PROCEDURE AA022-RELEASE-TRADES
032900              GIVING SORTED-TRADES.
033000*
033100 AA020-EXIT.  EXIT SECTION.
033200*
033300* Input procedure for the sort above - reads TRADES-IN once,
033400* diverts every Bonds record into the abort flag instead of
033500* releasing it, and releases everything else to the sort.
033600*
033700 AA022-RELEASE-TRADES          SECTION.
033800***********************************
033900*
034000     MOVE     "N" TO WS-Eof-Trades-In.
034100     OPEN     INPUT TRADES-IN.
034200     READ     TRADES-IN
034300              AT END MOVE "Y" TO WS-Eof-Trades-In
034400     END-READ.
034500     PERFORM  AA024-RELEASE-NEXT
034600              THRU    AA024-EXIT
034700              UNTIL   WS-Eof-Trades-In = "Y".
034800     CLOSE    TRADES-IN.
034900*
035000 AA022-EXIT.  EXIT SECTION.
035100*
035200 AA024-RELEASE-NEXT             SECTION.
035300***********************************
035400*
035500     IF       Tr-Instr-Type = "Bonds"
035600              MOVE "Y" TO WS-Bonds-Found
035700     ELSE
035800              MOVE     Tr-Id             TO Wsk-Id
035900              MOVE     Tr-Instr-Type     TO Wsk-Instr-Type
036000              MOVE     Tr-Symbol         TO Wsk-Symbol
036100              MOVE     Tr-Currency       TO Wsk-Currency
036200              MOVE     Tr-Date           TO Wsk-Date
036300              MOVE     Tr-Qty            TO Wsk-Qty
036400              MOVE     Tr-Notional       TO Wsk-Notional
036500              MOVE     Tr-Commission     TO Wsk-Commission
036600              MOVE     Tr-Notional-Gbp   TO Wsk-Notional-Gbp
036700              MOVE     Tr-Commission-Gbp TO Wsk-Commission-Gbp
036800              MOVE     Tr-Fx-Rate        TO Wsk-Fx-Rate
036900              RELEASE  SORT-WORK-RECORD
037000     END-IF.
037100     READ     TRADES-IN
037200              AT END MOVE "Y" TO WS-Eof-Trades-In
037300     END-READ.
037400*
037500 AA024-EXIT.  EXIT SECTION.
037600*
037700* Loads the now-sorted trades into the working table that
037800* the matching sweep mutates in place.
037900*
038000 AA025-LOAD-TABLE               SECTION.
038100***********************************
038200*
038300     MOVE     ZERO TO WS-Trade-Count.
038400     OPEN     INPUT SORTED-TRADES.
038500     READ     SORTED-TRADES
038600              AT END GO TO AA025-EXIT
038700     END-READ.
038800*
038900 AA025-LOAD-NEXT.
039000     IF       WS-Trade-Count = 4000
039100              DISPLAY "MC002 Trade table overflow at 4000 -"
039200                      " truncating run"
039300              GO TO AA025-EXIT
039400     END-IF.
039500     ADD      1 TO WS-Trade-Count.
039600     MOVE     Srk-Id             TO Wt-Id (WS-Trade-Count).
039700     MOVE     Srk-Instr-Type
039800              TO Wt-Instr-Type (WS-Trade-Count).
039900     MOVE     Srk-Symbol         TO Wt-Symbol (WS-Trade-Count).
040000     MOVE     Srk-Currency       TO Wt-Currency (WS-Trade-Count).
040100     MOVE     Srk-Date           TO Wt-Date (WS-Trade-Count).
040200     MOVE     Srk-Qty            TO Wt-Qty (WS-Trade-Count).
040300     MOVE     Srk-Notional       TO Wt-Notional (WS-Trade-Count).
040400     MOVE     Srk-Commission
040500              TO Wt-Commission (WS-Trade-Count).
040600     MOVE     Srk-Notional-Gbp
040700              TO Wt-Notional-Gbp (WS-Trade-Count).
040800     MOVE     Srk-Commission-Gbp
040900              TO Wt-Commission-Gbp (WS-Trade-Count).
041000     MOVE     Srk-Fx-Rate        TO Wt-Fx-Rate (WS-Trade-Count).
041100     READ     SORTED-TRADES
041200              AT END GO TO AA025-EXIT
041300     END-READ.
041400     GO TO AA025-LOAD-NEXT.
041500*
041600 AA025-EXIT.  EXIT SECTION.
041700*
041800* Main matching sweep.  Every trade with a non-zero residual
041900* quantity is tried, in sorted order, as a potential disposal
042000* - same-day candidates first, then bed & breakfast, then
042100* the Section 104 pool - stopping as soon as its residual
042200* reaches zero.  Whatever matched along the way is aggregated
042300* into one disposal record once the trade's turn is done.
042400*
042500 AA050-MATCH-SWEEP              SECTION.
042600***********************************
042700*
042800     MOVE     ZERO TO Wt-Idx.
042900*
043000 AA050-Next-Trade.
043100     SET      Wt-Idx UP BY 1.
043200     IF       Wt-Idx > WS-Trade-Count
043300              GO TO AA050-EXIT
043400     END-IF.
043500     IF       Wt-Qty (Wt-Idx) = ZERO
043600              GO TO AA050-Next-Trade
043700     END-IF.
043800*
043900     MOVE     "N"            TO WS-Any-Matched.
044000     MOVE     ZERO           TO Disp-Match-Count.
044100     MOVE     ZERO           TO WS-Agg-Qty
044200                                WS-Agg-Notional
044300                                WS-Agg-Commission
044400                                WS-Agg-Notional-Gbp
044500                                WS-Agg-Commission-Gbp.
044600     MOVE     Wt-Id (Wt-Idx)         TO WS-D-Id.
044700     MOVE     Wt-Instr-Type (Wt-Idx) TO WS-D-Instr-Type.
044800     MOVE     Wt-Symbol (Wt-Idx)     TO WS-D-Symbol.
044900     MOVE     Wt-Currency (Wt-Idx)   TO WS-D-Currency.
045000     MOVE     Wt-Date (Wt-Idx)       TO WS-D-Date.
045100*
045200     PERFORM  AA060-SAME-DAY-RULE
045300              THRU    AA060-EXIT.
045400     IF       Wt-Qty (Wt-Idx) NOT = ZERO
045500              PERFORM AA070-BED-AND-BREAKFAST-RULE
045600                      THRU AA070-EXIT
045700     END-IF.
045800     IF       Wt-Qty (Wt-Idx) NOT = ZERO
045900              PERFORM AA080-SECTION104-POOL
046000                      THRU AA080-EXIT
046100     END-IF.
046200*
046300     IF       WS-Any-Matched = "Y"
046400              PERFORM AA100-EMIT-DISPOSAL
046500                      THRU AA100-EXIT
046600     END-IF.
046700     GO TO AA050-Next-Trade.
046800*
046900 AA050-EXIT.  EXIT SECTION.
047000*
047100* Same-day rule - candidates are same symbol, same calendar
047200* date, opposite sign, non-zero residual, scanned in table
047300* (sorted) order.  Stops as soon as the disposal's own
047400* residual reaches zero.
047500*
047600 AA060-SAME-DAY-RULE            SECTION.
047700***********************************
047800*
047900     MOVE     ZERO TO Wt-Cand-Idx.
048000*
048100 AA060-Next-Candidate.
048200     IF       Wt-Qty (Wt-Idx) = ZERO
048300              GO TO AA060-EXIT
048400     END-IF.
048500     SET      Wt-Cand-Idx UP BY 1.
048600     IF       Wt-Cand-Idx > WS-Trade-Count
048700              GO TO AA060-EXIT
048800     END-IF.
048900     IF       Wt-Cand-Idx = Wt-Idx
049000              GO TO AA060-Next-Candidate
049100     END-IF.
049200     IF       Wt-Symbol (Wt-Cand-Idx) NOT = WS-D-Symbol
049300              GO TO AA060-Next-Candidate
049400     END-IF.
049500     IF       Wt-Date (Wt-Cand-Idx) NOT = WS-D-Date
049600              GO TO AA060-Next-Candidate
049700     END-IF.
049800     IF       Wt-Qty (Wt-Cand-Idx) = ZERO
049900              GO TO AA060-Next-Candidate
050000     END-IF.
050100     IF       NOT ((Wt-Qty (Wt-Idx) < ZERO AND
050200                     Wt-Qty (Wt-Cand-Idx) > ZERO) OR
050300                    (Wt-Qty (Wt-Idx) > ZERO AND
050400                     Wt-Qty (Wt-Cand-Idx) < ZERO))
050500              GO TO AA060-Next-Candidate
050600     END-IF.
050700     PERFORM  AA090-MATCHING-STEP
050800              THRU    AA090-EXIT.
050900     GO TO AA060-Next-Candidate.
051000*
051100 AA060-EXIT.  EXIT SECTION.
051200*
051300* Bed & breakfast rule - candidates are same symbol, opposite
051400* sign, non-zero residual, calendar date strictly after the
051500* disposal's own date and no more than 30 calendar days after
051600* it.  The day-count is done via the two dates' own calendar
051700* sub-fields (pulled in from WSIBTRD.COB's Tr-Date-Comp
051800* redefinition) - no FUNCTION verbs, per house style; this
051900* is accurate to the day across month and year ends because
052000* it is the same test the dealing desk have used since the
052100* rule was widened to 30 days in 1989 (see change log).
052200*
052300 AA070-BED-AND-BREAKFAST-RULE   SECTION.
052400***********************************
052500*
052600     MOVE     ZERO TO Wt-Cand-Idx.
052700*
052800 AA070-Next-Candidate.
052900     IF       Wt-Qty (Wt-Idx) = ZERO
053000              GO TO AA070-EXIT
053100     END-IF.
053200     SET      Wt-Cand-Idx UP BY 1.
053300     IF       Wt-Cand-Idx > WS-Trade-Count
053400              GO TO AA070-EXIT
053500     END-IF.
053600     IF       Wt-Cand-Idx = Wt-Idx
053700              GO TO AA070-Next-Candidate
053800     END-IF.
053900     IF       Wt-Symbol (Wt-Cand-Idx) NOT = WS-D-Symbol
054000              GO TO AA070-Next-Candidate
054100     END-IF.
054200     IF       Wt-Qty (Wt-Cand-Idx) = ZERO
054300              GO TO AA070-Next-Candidate
054400     END-IF.
054500     IF       NOT ((Wt-Qty (Wt-Idx) < ZERO AND
054600                     Wt-Qty (Wt-Cand-Idx) > ZERO) OR
054700                    (Wt-Qty (Wt-Idx) > ZERO AND
054800                     Wt-Qty (Wt-Cand-Idx) < ZERO))
054900              GO TO AA070-Next-Candidate
055000     END-IF.
055100     IF       Wt-Date (Wt-Cand-Idx) NOT > WS-D-Date
055200              GO TO AA070-Next-Candidate
055300     END-IF.
055400     PERFORM  AA075-DAY-COUNT
055500              THRU    AA075-EXIT.
055600     IF       WS-Day-Count > 30
055700              GO TO AA070-Next-Candidate
055800     END-IF.
055900     PERFORM  AA090-MATCHING-STEP
056000              THRU    AA090-EXIT.
056100     GO TO AA070-Next-Candidate.
056200*
056300 AA070-EXIT.  EXIT SECTION.
056400*
056500* Whole-calendar-day count between WS-D-Date and the
056600* candidate's date, both ccyymmdd - true Gregorian calendar
056700* days, not the 30/360 bond-basis convention, since the desk
056800* found the two fall apart across short/long months and the
056900* window must be exact per the CGT rules. Each date is turned
057000* into an absolute day serial by AA076 below, then the two
057100* serials are simply subtracted.
057200*
057300 AA075-DAY-COUNT                SECTION.
057400***********************************
057500*
057600     MOVE     Wtd-Ccyy (Wt-Idx) TO WS-Adw-Year.
057700     MOVE     Wtd-Mm   (Wt-Idx) TO WS-Adw-Month.
057800     MOVE     Wtd-Dd   (Wt-Idx) TO WS-Adw-Day.
057900     PERFORM  AA076-ABSOLUTE-DAY-NUMBER
058000              THRU    AA076-EXIT.
058100     MOVE     WS-Adw-Result TO WS-Jdn-D.
058200*
058300     MOVE     Wtd-Ccyy (Wt-Cand-Idx) TO WS-Adw-Year.
058400     MOVE     Wtd-Mm   (Wt-Cand-Idx) TO WS-Adw-Month.
058500     MOVE     Wtd-Dd   (Wt-Cand-Idx) TO WS-Adw-Day.
058600     PERFORM  AA076-ABSOLUTE-DAY-NUMBER
058700              THRU    AA076-EXIT.
058800     MOVE     WS-Adw-Result TO WS-Jdn-M.
058900*
059000     COMPUTE  WS-Day-Count = WS-Jdn-M - WS-Jdn-D.
059100*
059200 AA075-EXIT.  EXIT SECTION.
059300*
059400* Converts WS-Adw-Year/Month/Day into an ever-increasing day
059500* serial (proleptic Gregorian ordinal day number) so two
059600* dates can be differenced by plain subtraction. WS-Adw-Year
059700* is always a full ccyy year here so every divide below is on
059800* a positive operand - integer DIVIDE truncation then behaves
059900* exactly like the INT() this shop has no FUNCTION verb for.
060000*
060100 AA076-ABSOLUTE-DAY-NUMBER      SECTION.
060200***********************************
060300*
060400     DIVIDE   WS-Adw-Year BY 4
060500              GIVING  WS-Adw-Div-Temp
060600              REMAINDER WS-Adw-Rem-4.
060700     DIVIDE   WS-Adw-Year BY 100
060800              GIVING  WS-Adw-Div-Temp
060900              REMAINDER WS-Adw-Rem-100.
061000     DIVIDE   WS-Adw-Year BY 400
061100              GIVING  WS-Adw-Div-Temp
061200              REMAINDER WS-Adw-Rem-400.
061300*
061400     IF       WS-Adw-Rem-4 = 0 AND
061500              (WS-Adw-Rem-100 NOT = 0 OR WS-Adw-Rem-400 = 0)
061600              MOVE "Y" TO WS-Adw-Is-Leap
061700     ELSE
061800              MOVE "N" TO WS-Adw-Is-Leap
061900     END-IF.
062000*
062100     IF       WS-Adw-Is-Leap = "Y" AND WS-Adw-Month > 2
062200              MOVE 1 TO WS-Adw-Leap-Bonus
062300     ELSE
062400              MOVE 0 TO WS-Adw-Leap-Bonus
062500     END-IF.
062600*
062700     COMPUTE  WS-Adw-Leap-4   = (WS-Adw-Year - 1) / 4.
062800     COMPUTE  WS-Adw-Leap-100 = (WS-Adw-Year - 1) / 100.
062900     COMPUTE  WS-Adw-Leap-400 = (WS-Adw-Year - 1) / 400.
063000*
063100     COMPUTE  WS-Adw-Result =
063200              (WS-Adw-Year * 365) +
063300              WS-Adw-Leap-4 - WS-Adw-Leap-100 + WS-Adw-Leap-400 +
063400              WS-Cum-Days (WS-Adw-Month) +
063500              WS-Adw-Day + WS-Adw-Leap-Bonus.
063600*
063700 AA076-EXIT.  EXIT SECTION.
063800*
063900* Section 104 pool - candidates are same symbol, opposite
064000* sign, non-zero residual, calendar date strictly before the
064100* disposal's own date.  If any exist they are first collapsed
064200* into the earliest one (summing the four money fields and
064300* the quantity, and permanently zeroing the donors), then one
064400* single matching step is run against that pooled leg - never
064500* a loop to exhaustion, per the spec for this rule.
064600*
064700 AA080-SECTION104-POOL          SECTION.
064800***********************************
064900*
065000     MOVE     "N" TO WS-Pool-Any-Found.
065100     MOVE     ZERO TO WS-Pool-Idx-Save.
065200     MOVE     ZERO TO Wt-Cand-Idx.
065300*
065400 AA080-Find-Earliest.
065500     SET      Wt-Cand-Idx UP BY 1.
065600     IF       Wt-Cand-Idx > WS-Trade-Count
065700              GO TO AA080-Collapse
065800     END-IF.
065900     IF       Wt-Cand-Idx = Wt-Idx
066000              GO TO AA080-Find-Earliest
066100     END-IF.
066200     IF       Wt-Symbol (Wt-Cand-Idx) NOT = WS-D-Symbol
066300              GO TO AA080-Find-Earliest
066400     END-IF.
066500     IF       Wt-Qty (Wt-Cand-Idx) = ZERO
066600              GO TO AA080-Find-Earliest
066700     END-IF.
066800     IF       NOT ((Wt-Qty (Wt-Idx) < ZERO AND
066900                     Wt-Qty (Wt-Cand-Idx) > ZERO) OR
067000                    (Wt-Qty (Wt-Idx) > ZERO AND
067100                     Wt-Qty (Wt-Cand-Idx) < ZERO))
067200              GO TO AA080-Find-Earliest
067300     END-IF.
067400     IF       Wt-Date (Wt-Cand-Idx) NOT < WS-D-Date
067500              GO TO AA080-Find-Earliest
067600     END-IF.
067700     IF       WS-Pool-Any-Found = "N"
067800              MOVE "Y" TO WS-Pool-Any-Found
067900              SET  WS-Pool-Idx-Save TO Wt-Cand-Idx
068000     END-IF.
068100     GO TO AA080-Find-Earliest.
068200*
068300 AA080-Collapse.
068400     IF       WS-Pool-Any-Found = "N"
068500              GO TO AA080-EXIT
068600     END-IF.
068700     SET      Wt-Pool-Idx TO WS-Pool-Idx-Save.
068800     SET      Wt-Cand-Idx TO Wt-Pool-Idx.
068900*
069000 AA080-Fold-Next.
069100     SET      Wt-Cand-Idx UP BY 1.
069200     IF       Wt-Cand-Idx > WS-Trade-Count
069300              GO TO AA080-Pool-Rate
069400     END-IF.
069500     IF       Wt-Cand-Idx = Wt-Idx
069600              GO TO AA080-Fold-Next
069700     END-IF.
069800     IF       Wt-Symbol (Wt-Cand-Idx) NOT = WS-D-Symbol
069900              GO TO AA080-Fold-Next
070000     END-IF.
070100     IF       Wt-Qty (Wt-Cand-Idx) = ZERO
070200              GO TO AA080-Fold-Next
070300     END-IF.
070400     IF       NOT ((Wt-Qty (Wt-Idx) < ZERO AND
070500                     Wt-Qty (Wt-Cand-Idx) > ZERO) OR
070600                    (Wt-Qty (Wt-Idx) > ZERO AND
070700                     Wt-Qty (Wt-Cand-Idx) < ZERO))
070800              GO TO AA080-Fold-Next
070900     END-IF.
071000     IF       Wt-Date (Wt-Cand-Idx) NOT < WS-D-Date
071100              GO TO AA080-Fold-Next
071200     END-IF.
071300     ADD      Wt-Qty (Wt-Cand-Idx)  TO Wt-Qty (Wt-Pool-Idx).
071400     ADD      Wt-Notional (Wt-Cand-Idx)
071500              TO Wt-Notional (Wt-Pool-Idx).
071600     ADD      Wt-Commission (Wt-Cand-Idx)
071700              TO Wt-Commission (Wt-Pool-Idx).
071800     ADD      Wt-Notional-Gbp (Wt-Cand-Idx)
071900              TO Wt-Notional-Gbp (Wt-Pool-Idx).
072000     ADD      Wt-Commission-Gbp (Wt-Cand-Idx)
072100              TO Wt-Commission-Gbp (Wt-Pool-Idx).
072200     MOVE     ZERO TO Wt-Qty (Wt-Cand-Idx).
072300     MOVE     ZERO TO Wt-Notional (Wt-Cand-Idx).
072400     MOVE     ZERO TO Wt-Commission (Wt-Cand-Idx).
072500     MOVE     ZERO TO Wt-Notional-Gbp (Wt-Cand-Idx).
072600     MOVE     ZERO TO Wt-Commission-Gbp (Wt-Cand-Idx).
072700     GO TO AA080-Fold-Next.
072800*
072900* Sets the collapsed pool's FX Rate to total notional GBP
073000* over total notional, per the spec formula for this rule
073100* (zero when the pool's total notional is itself zero), then
073200* runs the single matching step against it.
073300*
073400 AA080-Pool-Rate.
073500     IF       Wt-Notional (Wt-Pool-Idx) NOT = ZERO
073600              COMPUTE Wt-Fx-Rate (Wt-Pool-Idx) ROUNDED =
073700                      Wt-Notional-Gbp (Wt-Pool-Idx) /
073800                      Wt-Notional (Wt-Pool-Idx)
073900     ELSE
074000              MOVE ZERO TO Wt-Fx-Rate (Wt-Pool-Idx)
074100     END-IF.
074200     SET      Wt-Cand-Idx TO Wt-Pool-Idx.
074300     PERFORM  AA090-MATCHING-STEP
074400              THRU    AA090-EXIT.
074500*
074600 AA080-EXIT.  EXIT SECTION.
074700*
074800* Shared matching step - common to all three rules.  Snapshots
074900* both legs' current residuals, works out q = the smaller of
075000* the two (both taken as positive), emits a scaled partial
075100* copy of the candidate leg as one Disp-Match-Trades entry,
075200* accumulates a scaled partial copy of the disposal leg into
075300* the WS-Agg-* running totals, then reduces both legs'
075400* residual quantity and four money fields by the matched
075500* proportion.  No intrinsic functions are used - the sign of
075600* each old quantity is known from which rule called this
075700* paragraph, so the absolute values are taken by a plain
075800* IF/ELSE rather than FUNCTION ABS.
075900*
076000 AA090-MATCHING-STEP            SECTION.
076100***********************************
076200*
076300     MOVE     Wt-Qty (Wt-Idx)             TO WS-D-Old-Qty.
076400     MOVE     Wt-Notional (Wt-Idx)        TO WS-D-Old-Notional.
076500     MOVE     Wt-Commission (Wt-Idx)      TO WS-D-Old-Commission.
076600     MOVE     Wt-Notional-Gbp (Wt-Idx)
076700              TO WS-D-Old-Notional-Gbp.
076800     MOVE     Wt-Commission-Gbp (Wt-Idx)
076900              TO WS-D-Old-Commission-Gbp.
077000     MOVE     Wt-Qty (Wt-Cand-Idx)        TO WS-M-Old-Qty.
077100*
077200     IF       WS-D-Old-Qty < ZERO
077300              COMPUTE WS-D-Abs-Qty = ZERO - WS-D-Old-Qty
077400     ELSE
077500              MOVE    WS-D-Old-Qty TO WS-D-Abs-Qty
077600     END-IF.
077700     IF       WS-M-Old-Qty < ZERO
077800              COMPUTE WS-M-Abs-Qty = ZERO - WS-M-Old-Qty
077900     ELSE
078000              MOVE    WS-M-Old-Qty TO WS-M-Abs-Qty
078100     END-IF.
078200*
078300     IF       WS-D-Abs-Qty < WS-M-Abs-Qty
078400              MOVE WS-D-Abs-Qty TO WS-Match-Qty
078500     ELSE
078600              MOVE WS-M-Abs-Qty TO WS-Match-Qty
078700     END-IF.
078800     IF       WS-Match-Qty = ZERO
078900              GO TO AA090-EXIT
079000     END-IF.
079100*
079200* Partial copy of the candidate (M) - appended as one
079300* matching-trade leg of the disposal being built.
079400*
079500     IF       Disp-Match-Count < 50
079600              COMPUTE WS-Ratio-M ROUNDED =
079700                      WS-Match-Qty / WS-M-Abs-Qty
079800              ADD  1 TO Disp-Match-Count
079900              MOVE Wt-Id (Wt-Cand-Idx)
080000                   TO Dmt-Id (Disp-Match-Count)
080100              MOVE Wt-Instr-Type (Wt-Cand-Idx)
080200                   TO Dmt-Instr-Type (Disp-Match-Count)
080300              MOVE Wt-Symbol (Wt-Cand-Idx)
080400                   TO Dmt-Symbol (Disp-Match-Count)
080500              MOVE Wt-Currency (Wt-Cand-Idx)
080600                   TO Dmt-Currency (Disp-Match-Count)
080700              MOVE Wt-Date (Wt-Cand-Idx)
080800                   TO Dmt-Date (Disp-Match-Count)
080900              MOVE Wt-Fx-Rate (Wt-Cand-Idx)
081000                   TO Dmt-Fx-Rate (Disp-Match-Count)
081100              IF   WS-M-Old-Qty < ZERO
081200                   COMPUTE Dmt-Qty (Disp-Match-Count) =
081300                           ZERO - WS-Match-Qty
081400              ELSE
081500                   MOVE    WS-Match-Qty
081600                        TO Dmt-Qty (Disp-Match-Count)
081700              END-IF
081800              COMPUTE Dmt-Notional (Disp-Match-Count) ROUNDED =
081900                      Wt-Notional (Wt-Cand-Idx) * WS-Ratio-M
082000              COMPUTE Dmt-Commission (Disp-Match-Count)
082100                      ROUNDED =
082200                      Wt-Commission (Wt-Cand-Idx) * WS-Ratio-M
082300              COMPUTE Dmt-Notional-Gbp (Disp-Match-Count)
082400                      ROUNDED =
082500                      Wt-Notional-Gbp (Wt-Cand-Idx) * WS-Ratio-M
082600              COMPUTE Dmt-Commission-Gbp (Disp-Match-Count)
082700                      ROUNDED =
082800                      Wt-Commission-Gbp (Wt-Cand-Idx) * WS-Ratio-M
082900     ELSE
083000              DISPLAY "MC003 50 matching legs reached for "
083100                      WS-D-Symbol " disposal " WS-D-Id
083200     END-IF.
083300*
083400* Partial copy of the disposal (D) leg itself, accumulated
083500* into this trade's running aggregate rather than written
083600* anywhere directly - AA050 moves the finished aggregate into
083700* IB-Disposal-Record once all three rules have had their turn.
083800*
083900     COMPUTE  WS-Ratio-D ROUNDED = WS-Match-Qty / WS-D-Abs-Qty.
084000     IF       WS-D-Old-Qty < ZERO
084100              COMPUTE WS-Agg-Qty = WS-Agg-Qty - WS-Match-Qty
084200     ELSE
084300              COMPUTE WS-Agg-Qty = WS-Agg-Qty + WS-Match-Qty
084400     END-IF.
084500     ADD      WS-D-Old-Notional * WS-Ratio-D TO WS-Agg-Notional.
084600     ADD      WS-D-Old-Commission * WS-Ratio-D
084700              TO WS-Agg-Commission.
084800     ADD      WS-D-Old-Notional-Gbp * WS-Ratio-D
084900              TO WS-Agg-Notional-Gbp.
085000     ADD      WS-D-Old-Commission-Gbp * WS-Ratio-D
085100              TO WS-Agg-Commission-Gbp.
085200*
085300* Reduce both legs' residual quantity and money fields by the
085400* matched proportion - new = old - q (towards zero), money
085500* fields scaled by new/old (zero when old was itself zero,
085600* which cannot in fact arise here since q was capped at
085700* |old| above, but the guard is kept for safety).
085800*
085900     IF       WS-D-Old-Qty < ZERO
086000              COMPUTE WS-New-D-Qty = WS-D-Old-Qty + WS-Match-Qty
086100     ELSE
086200              COMPUTE WS-New-D-Qty = WS-D-Old-Qty - WS-Match-Qty
086300     END-IF.
086400     MOVE     WS-New-D-Qty TO Wt-Qty (Wt-Idx).
086500     IF       WS-D-Old-Qty NOT = ZERO
086600              COMPUTE WS-Ratio-D ROUNDED =
086700                      WS-New-D-Qty / WS-D-Old-Qty
086800              COMPUTE Wt-Notional (Wt-Idx) ROUNDED =
086900                      WS-D-Old-Notional * WS-Ratio-D
087000              COMPUTE Wt-Commission (Wt-Idx) ROUNDED =
087100                      WS-D-Old-Commission * WS-Ratio-D
087200              COMPUTE Wt-Notional-Gbp (Wt-Idx) ROUNDED =
087300                      WS-D-Old-Notional-Gbp * WS-Ratio-D
087400              COMPUTE Wt-Commission-Gbp (Wt-Idx) ROUNDED =
087500                      WS-D-Old-Commission-Gbp * WS-Ratio-D
087600     END-IF.
087700*
087800     IF       WS-M-Old-Qty < ZERO
087900              COMPUTE WS-New-M-Qty = WS-M-Old-Qty + WS-Match-Qty
088000     ELSE
088100              COMPUTE WS-New-M-Qty = WS-M-Old-Qty - WS-Match-Qty
088200     END-IF.
088300     COMPUTE  WS-Ratio-M ROUNDED = WS-New-M-Qty / WS-M-Old-Qty.
088400     MOVE     WS-New-M-Qty TO Wt-Qty (Wt-Cand-Idx).
088500     COMPUTE  Wt-Notional (Wt-Cand-Idx) ROUNDED =
088600              Wt-Notional (Wt-Cand-Idx) * WS-Ratio-M.
088700     COMPUTE  Wt-Commission (Wt-Cand-Idx) ROUNDED =
088800              Wt-Commission (Wt-Cand-Idx) * WS-Ratio-M.
088900     COMPUTE  Wt-Notional-Gbp (Wt-Cand-Idx) ROUNDED =
089000              Wt-Notional-Gbp (Wt-Cand-Idx) * WS-Ratio-M.
089100     COMPUTE  Wt-Commission-Gbp (Wt-Cand-Idx) ROUNDED =
089200              Wt-Commission-Gbp (Wt-Cand-Idx) * WS-Ratio-M.
089300*
089400     MOVE     "Y" TO WS-Any-Matched.
089500*
089600 AA090-EXIT.  EXIT SECTION.
089700*
089800* Moves the finished aggregate for this outer trade into the
089900* disposal work record, calls IBDISPOS to fill in proceeds,
090000* costs, gain and loss, writes it away, then re-files the
090100* disposal's own final residual (usually zero, but a partial
090200* Section 104 match against a part-sized pool can still leave
090300* some residual, which AA110 will pick up at the end).
090400*
090500 AA100-EMIT-DISPOSAL            SECTION.
090600***********************************
090700*
090800     MOVE     WS-D-Id            TO Disp-Id.
090900     MOVE     WS-D-Instr-Type    TO Disp-Instr-Type.
091000     MOVE     WS-D-Symbol        TO Disp-Symbol.
091100     MOVE     WS-D-Currency      TO Disp-Currency.
091200     MOVE     WS-D-Date          TO Disp-Date.
091300     MOVE     WS-Agg-Qty         TO Disp-Qty.
091400     MOVE     WS-Agg-Notional    TO Disp-Notional.
091500     MOVE     WS-Agg-Commission  TO Disp-Commission.
091600     MOVE     WS-Agg-Notional-Gbp   TO Disp-Notional-Gbp.
091700     MOVE     WS-Agg-Commission-Gbp TO Disp-Commission-Gbp.
091800     IF       Disp-Notional NOT = ZERO
091900              COMPUTE Disp-Fx-Rate ROUNDED =
092000                      Disp-Notional-Gbp / Disp-Notional
092100     ELSE
092200              MOVE ZERO TO Disp-Fx-Rate
092300     END-IF.
092400*
092500     CALL     "IBDISPOS" USING IB-Disposal-Record.
092600     WRITE    IB-Disposal-Record.
092700     ADD      1 TO WS-Disposal-Count.
092800*
092900 AA100-EXIT.  EXIT SECTION.
093000*
093100* Final pass - every trade still carrying a non-zero residual
093200* quantity once the sweep is over goes to the unmatched file,
093300* in table (sorted) order, full TRADE-REC layout.
093400*
093500 AA110-WRITE-UNMATCHED          SECTION.
093600***********************************
093700*
093800     MOVE     ZERO TO Wt-Idx.
093900*
094000 AA110-Next-Trade.
094100     SET      Wt-Idx UP BY 1.
094200     IF       Wt-Idx > WS-Trade-Count
094300              GO TO AA110-EXIT
094400     END-IF.
094500     IF       Wt-Qty (Wt-Idx) = ZERO
094600              GO TO AA110-Next-Trade
094700     END-IF.
094800     MOVE     Wt-Id (Wt-Idx)          TO Unk-Id.
094900     MOVE     Wt-Instr-Type (Wt-Idx)  TO Unk-Instr-Type.
095000     MOVE     Wt-Symbol (Wt-Idx)      TO Unk-Symbol.
095100     MOVE     Wt-Currency (Wt-Idx)    TO Unk-Currency.
095200     MOVE     Wt-Date (Wt-Idx)        TO Unk-Date.
095300     MOVE     Wt-Qty (Wt-Idx)         TO Unk-Qty.
095400     MOVE     Wt-Notional (Wt-Idx)    TO Unk-Notional.
095500     MOVE     Wt-Commission (Wt-Idx)  TO Unk-Commission.
095600     MOVE     Wt-Notional-Gbp (Wt-Idx)    TO Unk-Notional-Gbp.
095700     MOVE     Wt-Commission-Gbp (Wt-Idx)  TO Unk-Commission-Gbp.
095800     MOVE     Wt-Fx-Rate (Wt-Idx)     TO Unk-Fx-Rate.
095900     WRITE    UNMATCHED-OUT-RECORD.
096000     ADD      1 TO WS-Unmatched-Count.
096100     GO TO AA110-Next-Trade.
096200*
096300 AA110-EXIT.  EXIT SECTION.
096400*
096500 AA900-CLOSE-FILES              SECTION.
096600***********************************
096700*
096800     CLOSE    SORTED-TRADES UNMATCHED-OUT DISPOSAL-WRK.
096900*
097000 AA900-EXIT.  EXIT SECTION.
097100*
