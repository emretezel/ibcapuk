000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.         IB000.
000500 AUTHOR.             R J TALBOT FBCS.
000600 INSTALLATION.       APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.       30/03/87.
000800 DATE-COMPILED.
000900 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
001000*                    VINCENT BRYAN COEN.
001100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    REMARKS.        CGT SUITE START OF RUN - PROMPTS FOR THE
001500*                    TAX YEAR WANTED THEN CHAINS STRAIGHT
001600*                    THROUGH ENRICHMENT, MATCHING & REPORTING.
001700*                    THIS IS THE ONLY MODULE RUN DIRECT FROM
001800*                    JCL - EVERYTHING ELSE IS CALLED FROM HERE.
001900*
002000*    CALLED MODULES. IBENRICH.
002100*                    IBMATCH.
002200*                    IBTAXRPT.
002300*
002400*    FILES USED :    NONE DIRECT - SEE THE CALLED MODULES.
002500*
002600*    ERROR MESSAGES USED.
002700*                    IB901 - IB903.
002800*
002900*********************************************************
003000* CHANGE LOG                                             *
003100*********************************************************
003200* 30/03/87 rjt - 1.0.00 Created.
003300* 14/08/91 rjt -    .01 Operator re-prompted on a non-numeric
003400*                       tax year reply rather than aborting.
003500* 21/09/98 vbc - 1.1.00 Y2K - Ib-CD-Tax-Year widened to ccyy,
003600*                       was yy on the original payroll-derived
003700*                       start-of-day prompt this was copied
003800*                       from.
003900* 30/10/25 vbc - 1.2.00 Rewritten as the ibcapuk CGT batch
004000*                       driver - screen/menu logic stripped
004100*                       out, py000's old chain-to-menu exit
004200*                       replaced by a straight three module
004300*                       call sequence ending the run.
004400* 17/01/26 vbc -    .01 Bonds-reject return code from ibmatch
004500*                       now reported by name rather than left
004600*                       for the operator to look up.
004700* 16/02/26 vbc -    .02 Ib-Reject-Bonds flag in WSIBCAL now set
004800*                       on the abort path, per its own comment.
004900*
005000*********************************************************
005100* COPYRIGHT NOTICE.
005200* ****************
005300*
005400* This program is part of the Applewood Computers Capital
005500* Gains Tax suite and is copyright (c) Vincent B Coen,
005600* 1987-2026 and later.  Distributed under the terms of the
005700* GNU General Public License; see the file COPYING.
005800*
005900*********************************************************
006000*
006100 ENVIRONMENT DIVISION.
006200*================================
006300*
006400 CONFIGURATION SECTION.
006500 COPY "WSIBENV.COB".
006600*
006700 DATA DIVISION.
006800*================================
006900*
007000 WORKING-STORAGE SECTION.
007100*-----------------------
007200 77  Prog-Name               pic x(19) value "IB000    v1.2.01".
007300*
007400 01  WS-Reply-Data.
007500     03  WS-Reply             pic x(4).
007600     03  WS-Reply-Numeric redefines WS-Reply.
007700         05  Wrn-Ccyy          pic 9(4).
007800     03  WS-Reply-Valid       pic x.
007900     03  filler               pic x(3).
008000*
008100 01  WS-Today-Data.
008200     03  WS-Today-Ccyymmdd    pic 9(8).
008300*    taken from the system date - start year offered as a
008400*    default so the operator need only confirm most runs
008500     03  WS-Today-Comp redefines WS-Today-Ccyymmdd.
008600         05  Wtc-Ccyy          pic 9(4).
008700         05  Wtc-Mmdd          pic 9(4).
008800     03  filler               pic x(4).
008900*
009000 01  WS-Default-Year-Data.
009100     03  WS-Default-Year      pic 9(4).
009200     03  WS-Default-Year-X redefines WS-Default-Year
009300                              pic x(4).
009400     03  filler               pic x(4).
009500*
009600* Logical file names the run touches, for the start-up banner -
009700* operators running this cold off the JCL like to see what is
009800* about to be opened before the prompt for the tax year.
009900 COPY "WSIBFIL.COB".
010000*
010100 01  WS-Banner-Idx              pic 9(4) comp.
010200*
010300 01  Error-Messages.
010400     03  IB901   pic x(44) value
010500         "IB901 Tax year must be a 4 digit year 19-21".
010600     03  IB902   pic x(48) value
010700         "IB902 Matching aborted - Bonds found in feed".
010800     03  IB903   pic x(28) value
010900         "IB903 CGT run complete for ".
011000     03  filler               pic x(4).
011100*
011200 COPY "WSIBCAL.COB".
011300*
011400 LINKAGE SECTION.
011500*-----------------------
011600*
011700 PROCEDURE DIVISION.
011800*================================
011900*
012000 AA000-MAIN                  SECTION.
012100***********************************
012200*
012300     PERFORM  AA005-SHOW-FILES
012400              THRU    AA005-EXIT.
012500     ACCEPT   WS-Today-Ccyymmdd FROM DATE YYYYMMDD.
012600     MOVE     Wtc-Ccyy TO WS-Default-Year.
012700     PERFORM  AA010-GET-TAX-YEAR
012800              THRU    AA010-EXIT.
012900*
013000     CALL     "IBENRICH".
013100*
013200     CALL     "IBMATCH".
013300     IF       RETURN-CODE = 6
013400              SET     Ibc-Bonds-Rejected TO TRUE
013500              DISPLAY IB902
013600              GOBACK RETURNING 6
013700     END-IF.
013800*
013900     CALL     "IBTAXRPT" USING Ib-CD-Tax-Year.
014000*
014100     DISPLAY  IB903 Ib-CD-Tax-Year.
014200     GOBACK.
014300*
014400 AA000-EXIT.  EXIT SECTION.
014500*
014600* Banner of the logical file names this run will open, taken
014700* from the one table shared by ibenrich/ibmatch/ibtaxrpt, so
014800* the operator sees them before committing to a run.
014900*
015000 AA005-SHOW-FILES             SECTION.
015100***********************************
015200*
015300     DISPLAY  Prog-Name " - files used this run:".
015400     MOVE     1 TO WS-Banner-Idx.
015500*
015600 AA005-SHOW-NEXT.
015700     IF       WS-Banner-Idx > Ib-File-Defs-Count
015800              GO TO AA005-EXIT
015900     END-IF.
016000     DISPLAY  "  " Ib-File-Names (WS-Banner-Idx).
016100     ADD      1 TO WS-Banner-Idx.
016200     GO TO AA005-SHOW-NEXT.
016300*
016400 AA005-EXIT.  EXIT SECTION.
016500*
016600* Operator is offered this year's year-start as a default -
016700* a blank reply accepts it, otherwise the reply must be a
016800* plain 4 digit year.  Loops on a non-numeric reply rather
016900* than aborting the run, since a fat-fingered digit here is
017000* the commonest operator slip on this module.
017100*
017200 AA010-GET-TAX-YEAR           SECTION.
017300***********************************
017400*
017500     DISPLAY  "IBCAPUK - enter 6 April start year of the tax".
017600     DISPLAY  "year wanted, or press Enter for " WS-Default-Year.
017700*
017800 AA010-PROMPT-AGAIN.
017900     MOVE     SPACES TO WS-Reply.
018000     ACCEPT   WS-Reply.
018100     IF       WS-Reply = SPACES
018200              MOVE WS-Default-Year TO Ib-CD-Tax-Year
018300              GO TO AA010-EXIT
018400     END-IF.
018500*
018600     PERFORM  AA015-EDIT-REPLY
018700              THRU    AA015-EXIT.
018800     IF       WS-Reply-Valid NOT = "Y"
018900              DISPLAY  IB901
019000              GO TO AA010-PROMPT-AGAIN
019100     END-IF.
019200*
019300     MOVE     Wrn-Ccyy TO Ib-CD-Tax-Year.
019400*
019500 AA010-EXIT.  EXIT SECTION.
019600*
019700* Checks the reply is four numeric digits before the redefined
019800* Wrn-Ccyy view of it is trusted - a non-numeric reply moved
019900* into a numeric-edited field would abort the run with a data
020000* exception, so this is tested the long way, digit by digit,
020100* rather than risk that.
020200*
020300 AA015-EDIT-REPLY             SECTION.
020400***********************************
020500*
020600     MOVE     "Y" TO WS-Reply-Valid.
020700     IF       WS-Reply (1:1) NOT NUMERIC OR
020800              WS-Reply (2:1) NOT NUMERIC OR
020900              WS-Reply (3:1) NOT NUMERIC OR
021000              WS-Reply (4:1) NOT NUMERIC
021100              MOVE "N" TO WS-Reply-Valid
021200     END-IF.
021300*
021400 AA015-EXIT.  EXIT SECTION.
021500*
