000100 IDENTIFICATION DIVISION.
000200*================================
000300*
000400 PROGRAM-ID.         IBDISPOS.
000500 AUTHOR.             R J TALBOT FBCS.
000600 INSTALLATION.       APPLEWOOD COMPUTERS.
000700 DATE-WRITTEN.       25/03/87.
000800 DATE-COMPILED.
000900 SECURITY.           COPYRIGHT (C) 1987-2026 AND LATER,
001000*                    VINCENT BRYAN COEN.
001100*                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001200*                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001300*
001400*    REMARKS.        SMALL CALLED MODULE - TAKES ONE AGGREGATED
001500*                    DISPOSAL RECORD, AS BUILT BY IBMATCH, AND
001600*                    FILLS IN ITS PROCEEDS, COSTS, GAIN & LOSS
001700*                    FIELDS IN GBP.
001800*
001900*    CALLED MODULES. NONE.
002000*
002100*    FILES USED :    NONE.
002200*
002300*    ERROR MESSAGES USED. NONE.
002400*
002500*********************************************************
002600* CHANGE LOG                                             *
002700*********************************************************
002800* 25/03/87 rjt - 1.0.00 Created.
002900* 09/12/90 rjt -    .01 Short-closure role reversal added
003000*                       following query from the dealing
003100*                       desk on negative-quantity disposals.
003200* 21/09/98 vbc - 1.1.00 Y2K - Disp-Date widened to ccyymmdd
003300*                       (no logic change - date not used
003400*                       here, carried for completeness).
003500* 30/10/25 vbc - 1.2.00 Reworked for ibcapuk - Futures/Forex
003600*                       cost convention via the disposal's
003700*                       own FX split out from the Stocks and
003800*                       Options convention.
003900* 04/01/26 vbc -    .01 Tidy-up, zero-fx guard added so a
004000*                       notional-gbp of zero does not abort
004100*                       the run with a size error.
004200*
004300*********************************************************
004400* COPYRIGHT NOTICE.
004500* ****************
004600*
004700* This program is part of the Applewood Computers Capital
004800* Gains Tax suite and is copyright (c) Vincent B Coen,
004900* 1987-2026 and later.  Distributed under the terms of the
005000* GNU General Public License; see the file COPYING.
005100*
005200*********************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500*================================
005600*
005700 CONFIGURATION SECTION.
005800 COPY "WSIBENV.COB".
005900*
006000 DATA DIVISION.
006100*================================
006200*
006300 WORKING-STORAGE SECTION.
006400*-----------------------
006500 77  Prog-Name               pic x(19) value "IBDISPOS v1.2.01".
006600*
006700 01  WS-Work-Fields.
006800     03  WS-Fx                pic s9(5)v9(6) comp-3.
006900     03  WS-Sum-Notional       pic s9(11)v99 comp-3.
007000*    raw bytes - for a hex trace when a total looks wrong
007100     03  WS-Sum-Notional-Raw redefines WS-Sum-Notional
007200                              pic x(7).
007300     03  WS-Sum-Commission     pic s9(7)v99  comp-3.
007400     03  WS-Sum-Notional-Gbp   pic s9(11)v99 comp-3.
007500     03  WS-Sum-Commission-Gbp pic s9(7)v99  comp-3.
007600     03  WS-Base-Proceeds      pic s9(11)v99 comp-3.
007700     03  WS-Base-Costs         pic s9(11)v99 comp-3.
007800     03  WS-Base-Costs-Raw redefines WS-Base-Costs
007900                              pic x(7).
008000     03  WS-Net-Result         pic s9(11)v99 comp-3.
008100     03  WS-Net-Result-Raw redefines WS-Net-Result
008200                              pic x(7).
008300     03  WS-Leg-Idx             pic 9(4) comp.
008400*
008500 LINKAGE SECTION.
008600*-----------------------
008700 COPY "WSIBDSP.COB".
008800*
008900 PROCEDURE DIVISION USING IB-Disposal-Record.
009000*================================
009100*
009200 CC000-Calc-Disposal          SECTION.
009300***********************************
009400*
009500     PERFORM  CC005-Sum-Matching-Legs
009600              THRU CC005-Exit.
009700     PERFORM  CC010-Base-Proceeds-Costs
009800              THRU CC010-Exit.
009900     PERFORM  CC020-Role-Reversal
010000              THRU CC020-Exit.
010100     PERFORM  CC030-Gain-Loss
010200              THRU CC030-Exit.
010300     GOBACK.
010400*
010500 CC000-Exit.  EXIT SECTION.
010600*
010700* Sums the four money fields of every active matching leg
010800* attached to this disposal - a simple table walk, driven
010900* off Disp-Match-Count rather than scanning all 50 slots.
011000*
011100 CC005-Sum-Matching-Legs       SECTION.
011200***********************************
011300*
011400     MOVE     ZERO TO WS-Sum-Notional
011500                       WS-Sum-Commission
011600                       WS-Sum-Notional-Gbp
011700                       WS-Sum-Commission-Gbp.
011800     MOVE     ZERO TO WS-Leg-Idx.
011900*
012000 CC005-Sum-Next-Leg.
012100     ADD      1 TO WS-Leg-Idx.
012200     IF       WS-Leg-Idx > Disp-Match-Count
012300              GO TO CC005-Exit
012400     END-IF.
012500     ADD      Dmt-Notional (WS-Leg-Idx) TO WS-Sum-Notional.
012600     ADD      Dmt-Commission (WS-Leg-Idx) TO WS-Sum-Commission.
012700     ADD      Dmt-Notional-Gbp (WS-Leg-Idx)
012800              TO WS-Sum-Notional-Gbp.
012900     ADD      Dmt-Commission-Gbp (WS-Leg-Idx)
013000              TO WS-Sum-Commission-Gbp.
013100     GO TO CC005-Sum-Next-Leg.
013200*
013300 CC005-Exit.  EXIT SECTION.
013400*
013500* Base proceeds is always the disposal leg's own Gbp
013600* notional.  Base costs depend on the disposal's own
013700* instrument type - Futures and Forex convert the matching
013800* legs' foreign-currency totals via the disposal's own FX
013900* (not each leg's), while Stocks and Options simply sum the
014000* matching legs' own Gbp totals.
014100*
014200 CC010-Base-Proceeds-Costs     SECTION.
014300***********************************
014400*
014500     MOVE     Disp-Notional-Gbp TO WS-Base-Proceeds.
014600*
014700     IF       Disp-Instr-Type = "Futures" OR
014800              Disp-Instr-Type = "Forex"
014900              IF    Disp-Notional-Gbp NOT = ZERO
015000                    COMPUTE WS-Fx ROUNDED =
015100                            Disp-Notional / Disp-Notional-Gbp
015200              ELSE
015300                    MOVE ZERO TO WS-Fx
015400              END-IF
015500              IF    WS-Fx NOT = ZERO
015600                    COMPUTE WS-Base-Costs ROUNDED =
015700                        (WS-Sum-Notional / WS-Fx) +
015800                        (WS-Sum-Commission / WS-Fx) +
015900                        Disp-Commission-Gbp
016000              ELSE
016100                    MOVE Disp-Commission-Gbp TO WS-Base-Costs
016200              END-IF
016300     ELSE
016400              COMPUTE WS-Base-Costs ROUNDED =
016500                      WS-Sum-Notional-Gbp +
016600                      WS-Sum-Commission-Gbp +
016700                      Disp-Commission-Gbp
016800     END-IF.
016900*
017000 CC010-Exit.  EXIT SECTION.
017100*
017200* A disposal that is itself a buy (positive quantity) is
017300* closing a short position - the roles of proceeds and
017400* costs swap over for such a leg.
017500*
017600 CC020-Role-Reversal           SECTION.
017700***********************************
017800*
017900     IF       Disp-Qty > ZERO
018000              MOVE WS-Base-Costs    TO Disp-Proceeds
018100              MOVE WS-Base-Proceeds TO Disp-Costs
018200     ELSE
018300              MOVE WS-Base-Proceeds TO Disp-Proceeds
018400              MOVE WS-Base-Costs    TO Disp-Costs
018500     END-IF.
018600*
018700 CC020-Exit.  EXIT SECTION.
018800*
018900* Costs already carry a negative sign (acquisition
019000* notionals are negative), so the gain/loss split is a
019100* straight sum, not a subtraction.
019200*
019300 CC030-Gain-Loss               SECTION.
019400***********************************
019500*
019600     COMPUTE  WS-Net-Result ROUNDED =
019700              Disp-Proceeds + Disp-Costs.
019800     IF       WS-Net-Result > ZERO
019900              MOVE WS-Net-Result TO Disp-Gain
020000              MOVE ZERO           TO Disp-Loss
020100     ELSE
020200              MOVE ZERO           TO Disp-Gain
020300              MOVE WS-Net-Result TO Disp-Loss
020400     END-IF.
020500*
020600 CC030-Exit.  EXIT SECTION.
020700*
