000100********************************************
000200*                                          *
000300*  Common Environment Division Entries     *
000400*     For The IBCAPUK Suite                *
000500*                                          *
000600********************************************
000700* Copied by every ib* program so that the printer channel, the
000800* run-mode switches and the currency locale are set the one way
000900* across the whole suite.
001000*
001100* 04/01/26 vbc - Created for ibcapuk CGT batch suite.
001200*
001300      source-computer.   IBM-PC.
001400      object-computer.   IBM-PC.
001500      special-names.
001600          class    CG-Alpha        is "A" thru "Z" "a" thru "z"
001700          class    CG-Numeric-Sym  is "0" thru "9"
001800          c01      is Top-Of-Form
001900          upsi-0.
002000*            bit 0 (on 09:0) = Y if run in "test" mode, no
002100*                              live write
002200*            bit 1 (on 09:1) = Y if Section 104 pool trace
002300*                              wanted
002400*
