000100********************************************
000200*                                          *
000300*  Record Definition For Raw Trade File    *
000400*     (TRADES-RAW, ibenrich input only)    *
000500*     Uses Trw-Id as load sequence no      *
000600********************************************
000700*  File size 72 bytes.
000800*
000900* 04/01/26 vbc - Created.  These are the fields present before
001000*                ibenrich derives the Gbp columns - kept as a
001100*                separate small record as it is thrown away once
001200*                TRADES-IN has been written.
001300* 16/02/26 vbc - Trw-Instr-Type widened to x(25), matching the
001400*                TRADES-IN side, so "Equity and Index Options"
001500*                survives the round trip without truncation.
001600*
001700  01  IB-Trade-Raw-Record.
001800      03  Trw-Id                pic 9(6).
001900      03  Trw-Instr-Type        pic x(25).
002000      03  Trw-Symbol            pic x(12).
002100      03  Trw-Currency          pic xxx.
002200      03  Trw-Date              pic 9(8).
002300      03  Trw-Qty               pic s9(7)v9(4) comp-3.
002400      03  Trw-Notional          pic s9(11)v99  comp-3.
002500*    Futures only - else blank
002600      03  Trw-Commission        pic s9(7)v99   comp-3.
002700*    missing = zero
002800      03  Trw-Proceeds          pic s9(11)v99  comp-3.
002900*    used for Tr-Notional on non-Futures
003000      03  filler                pic x(3).
003100*
